000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVMAIN.
000500 AUTHOR.         TVK.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   20 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH DRIVER FOR THE SCHEDULE
001200*               EXTRACT CUTDOWN JOB.  IT LOADS THE NINE FILES
001300*               MAKING UP ONE SCHEDULE EXTRACT, RETAINS ONLY
001400*               THE OPERATORS/LINES/STOPS WANTED FOR THE TEST
001500*               EXTRACT, RESETS THE SERVICE CALENDAR END DATES,
001600*               CASCADES REFERENTIAL CLEANUP UNTIL THE EXTRACT
001700*               IS INTERNALLY CONSISTENT, AND WRITES THE
001800*               SURVIVING RECORDS BACK OUT.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* GTF010 TVK    20/08/1991 - INITIAL VERSION
002400* GTF010 TVK    27/08/1991 - ADDED THE STOP-TIME/TRIP VIABILITY
002500*                            CHECK AT THE REQUEST OF SCHEDULING
002600* GTF013 TVK    12/11/1992 - ADDED THE DANGLING-PARENT-STATION
002700*                            CHECK, FLOOR SUPPORT PR 1187
002800* GTF018 TMPRVD 22/02/1996 - Y2K READINESS REVIEW
002900*                          - END-DATE CONSTANT AND ALL DATE
003000*                            FIELDS ALREADY CCYYMMDD, REVIEWED
003100*                            AND CLEARED, NO CHANGE REQUIRED
003200* GTF022 CMPESQ 06/09/2003 - RING2 CUTDOWN EXTEND-89
003300*                          - INTRODUCED THE OPERATOR AND LINE
003400*                            ALLOW-LIST TABLES IN PLACE OF THE
003500*                            OLD HARD-CODED SINGLE-OPERATOR TEST
003600* GTF023 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
003700*                          - BOUNDING BOX TEST FACTORED OUT TO
003800*                            THE CALLED ROUTINE GTFVBOX
003900* GTF031 CMPRJR 14/03/2005 - RING2 CUTDOWN EXTEND-114
004000*                          - CLEANUP LOOP NOW ITERATES TO A
004100*                            FIXED POINT INSTEAD OF A FIXED
004200*                            THREE PASSES, FLOOR SUPPORT PR 2041
004300* GTF034 CMPRJR 02/11/2006 - RING2 CUTDOWN EXTEND-114
004400*                          - TRANSFER RECORDS NOW CHECKED ON
004500*                            ALL SIX OPTIONAL KEY FIELDS
004550* GTF035 CMPTLH 19/03/2007 - RING2 CUTDOWN EXTEND-114
004560*                          - RETAIN STOPS NOW BOX-TESTS A
004570*                            STATION ON ITS OWN LAT/LON, NOT
004580*                            JUST ITS CHILD QUAYS, FLOOR
004590*                            SUPPORT PR 2618
004600*---------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    UPSI-0 IS GTFVMAIN-TRACE-SWITCH
005500                       ON  STATUS IS GTFVMAIN-TRACE-ON
005600                       OFF STATUS IS GTFVMAIN-TRACE-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT  GTFAGCY  ASSIGN TO GTFAGCY
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS   IS WK-C-FILE-STATUS.
006300     SELECT  GTFROUTE ASSIGN TO GTFROUTE
006400             ORGANIZATION IS LINE SEQUENTIAL
006500             FILE STATUS   IS WK-C-FILE-STATUS.
006600     SELECT  GTFSTOP  ASSIGN TO GTFSTOP
006700             ORGANIZATION IS LINE SEQUENTIAL
006800             FILE STATUS   IS WK-C-FILE-STATUS.
006900     SELECT  GTFSTIM  ASSIGN TO GTFSTIM
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS   IS WK-C-FILE-STATUS.
007200     SELECT  GTFTRIP  ASSIGN TO GTFTRIP
007300             ORGANIZATION IS LINE SEQUENTIAL
007400             FILE STATUS   IS WK-C-FILE-STATUS.
007500     SELECT  GTFCALN  ASSIGN TO GTFCALN
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS   IS WK-C-FILE-STATUS.
007800     SELECT  GTFCALD  ASSIGN TO GTFCALD
007900             ORGANIZATION IS LINE SEQUENTIAL
008000             FILE STATUS   IS WK-C-FILE-STATUS.
008100     SELECT  GTFXFER  ASSIGN TO GTFXFER
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS   IS WK-C-FILE-STATUS.
008400     SELECT  GTFFEED  ASSIGN TO GTFFEED
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS   IS WK-C-FILE-STATUS.
008700*
008800 EJECT
008900***************
009000 DATA DIVISION.
009100***************
009200 FILE SECTION.
009300*
009400 FD  GTFAGCY
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS GTFAGCY-REC.
009700 01  GTFAGCY-REC.
009800     COPY GTFAGCY.
009900*
010000 FD  GTFROUTE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS GTFRTE-REC.
010300 01  GTFRTE-REC.
010400     COPY GTFRTE.
010500*
010600 FD  GTFSTOP
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS GTFSTP-REC.
010900 01  GTFSTP-REC.
011000     COPY GTFSTP.
011100*
011200 FD  GTFSTIM
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS GTFSTM-REC.
011500 01  GTFSTM-REC.
011600     COPY GTFSTM.
011700*
011800 FD  GTFTRIP
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS GTFTRP-REC.
012100 01  GTFTRP-REC.
012200     COPY GTFTRP.
012300*
012400 FD  GTFCALN
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS GTFCAL-REC.
012700 01  GTFCAL-REC.
012800     COPY GTFCAL.
012900*
013000 FD  GTFCALD
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS GTFCLD-REC.
013300 01  GTFCLD-REC.
013400     COPY GTFCLD.
013500*
013600 FD  GTFXFER
013700     LABEL RECORDS ARE OMITTED
013800     DATA RECORD IS GTFXFR-REC.
013900 01  GTFXFR-REC.
014000     COPY GTFXFR.
014100*
014200 FD  GTFFEED
014300     LABEL RECORDS ARE OMITTED
014400     DATA RECORD IS GTFFDI-REC.
014500 01  GTFFDI-REC.
014600     COPY GTFFDI.
014700*
014800 EJECT
014900*************************
015000 WORKING-STORAGE SECTION.
015100*************************
015200 01  FILLER              PIC X(24)  VALUE
015300     "** PROGRAM GTFVMAIN  **".
015400*
015500* ------------------ PROGRAM WORKING STORAGE -------------------*
015600 COPY GTCMWS.
015700 COPY VBOX.
015800*
015900*---------------------------------------------------------------*
016000*    RUN CONSTANTS - THE FAR-FUTURE END DATE STAMPED ONTO EVERY
016100*    SURVIVING SERVICE CALENDAR AND THE FOUR CORNERS OF THE
016200*    TEST-EXTRACT CUTDOWN BOX.
016300*---------------------------------------------------------------*
016400 01  WK-C-RUN-CONSTANTS.
016500     05  WK-C-END-DATE               PIC 9(08) VALUE 20491231.
016600     05  WK-C-END-DATE-X REDEFINES
016700         WK-C-END-DATE.
016800         10  WK-C-END-DATE-CC        PIC 9(02).
016900         10  WK-C-END-DATE-YY        PIC 9(02).
017000         10  WK-C-END-DATE-MM        PIC 9(02).
017100         10  WK-C-END-DATE-DD        PIC 9(02).
017200     05  WK-C-BOX-MIN-LAT            PIC S9(03)V9(06)
017300                                      VALUE +059.900000.
017400     05  WK-C-BOX-MIN-LON            PIC S9(03)V9(06)
017500                                      VALUE +010.700000.
017600     05  WK-C-BOX-MAX-LAT            PIC S9(03)V9(06)
017700                                      VALUE +059.940000.
017800     05  WK-C-BOX-MAX-LON            PIC S9(03)V9(06)
017900                                      VALUE +010.790000.
018000*                        RING2 CUTDOWN BOX - OSLO CITY CENTRE
018100*                        TEST EXTRACT ONLY, SEE GTF022/GTF023
018200     05  FILLER                      PIC X(10) VALUE SPACES.
018300*
018400*---------------------------------------------------------------*
018500*    OPERATOR ALLOW-LIST - AN OPERATOR SURVIVES RETAIN ONLY IF
018600*    ITS PUBLIC NAME APPEARS IN THIS TABLE.
018700*---------------------------------------------------------------*
018800 01  WK-T-AGCY-ALLOW-VALUES.
018900     05  FILLER                      PIC X(40) VALUE "RuterBuss".
019000     05  FILLER                      PIC X(40) VALUE "RuterTrikk".
019100     05  FILLER                      PIC X(40) VALUE "RuterTBane".
019200     05  FILLER                      PIC X(40) VALUE "Tog".
019300 01  WK-T-AGCY-ALLOW REDEFINES
019400     WK-T-AGCY-ALLOW-VALUES.
019500     05  WK-T-AGCY-ALLOW-ENT         PIC X(40) OCCURS 4 TIMES.
019600 77  WK-CT-AGCY-ALLOW-MAX            PIC S9(04) COMP VALUE +4.
019700*
019800*---------------------------------------------------------------*
019900*    LINE ALLOW-LIST - A LINE SURVIVES RETAIN ONLY IF ITS
020000*    PUBLIC LINE NUMBER APPEARS IN THIS TABLE.
020100*---------------------------------------------------------------*
020200 01  WK-T-RTE-ALLOW-VALUES.
020300     05  FILLER                      PIC X(10) VALUE "11".
020400     05  FILLER                      PIC X(10) VALUE "12".
020500     05  FILLER                      PIC X(10) VALUE "13".
020600     05  FILLER                      PIC X(10) VALUE "17".
020700     05  FILLER                      PIC X(10) VALUE "4".
020800     05  FILLER                      PIC X(10) VALUE "5".
020900 01  WK-T-RTE-ALLOW REDEFINES
021000     WK-T-RTE-ALLOW-VALUES.
021100     05  WK-T-RTE-ALLOW-ENT          PIC X(10) OCCURS 6 TIMES.
021200 77  WK-CT-RTE-ALLOW-MAX             PIC S9(04) COMP VALUE +6.
021300*
021400 EJECT
021500*---------------------------------------------------------------*
021600*    IN-MEMORY OPERATOR SET - LOADED FROM GTFAGCY, ONE ENTRY
021700*    PER DISTINCT OPERATOR ID.
021800*---------------------------------------------------------------*
021900 01  WK-T-AGCY-TABLE.
022000     05  WK-T-AGCY-ENTRY             OCCURS 50 TIMES.
022100         10  WK-T-AGCY-ACTIVE-SW     PIC X(01).
022200             88  WK-T-AGCY-ACTIVE        VALUE "Y".
022300             88  WK-T-AGCY-DELETED       VALUE "N".
022400         10  WK-T-AGCY-ID            PIC X(20).
022500         10  WK-T-AGCY-NAME          PIC X(40).
022600         10  WK-T-AGCY-URL           PIC X(60).
022700         10  WK-T-AGCY-TIMEZONE      PIC X(30).
022800  10  FILLER                  PIC X(09) VALUE SPACES.
022900 77  WK-CT-AGCY-LOADED               PIC S9(04) COMP VALUE ZERO.
023000 77  WK-CT-AGCY-ACTIVE               PIC S9(04) COMP VALUE ZERO.
023100 77  WK-IX-AGCY                      PIC S9(04) COMP VALUE ZERO.
023200*
023300*---------------------------------------------------------------*
023400*    IN-MEMORY LINE SET - LOADED FROM GTFROUTE.
023500*---------------------------------------------------------------*
023600 01  WK-T-RTE-TABLE.
023700     05  WK-T-RTE-ENTRY              OCCURS 500 TIMES.
023800         10  WK-T-RTE-ACTIVE-SW      PIC X(01).
023900             88  WK-T-RTE-ACTIVE         VALUE "Y".
024000             88  WK-T-RTE-DELETED        VALUE "N".
024100         10  WK-T-RTE-ID             PIC X(20).
024200         10  WK-T-RTE-AGENCY-ID      PIC X(20).
024300         10  WK-T-RTE-SHORT-NAME     PIC X(10).
024400         10  WK-T-RTE-LONG-NAME      PIC X(40).
024500         10  WK-T-RTE-TYPE           PIC 9(01).
024600  10  FILLER                  PIC X(09) VALUE SPACES.
024700 77  WK-CT-RTE-LOADED                PIC S9(04) COMP VALUE ZERO.
024800 77  WK-CT-RTE-ACTIVE                PIC S9(04) COMP VALUE ZERO.
024900 77  WK-IX-RTE                       PIC S9(04) COMP VALUE ZERO.
025000*
025100*---------------------------------------------------------------*
025200*    IN-MEMORY STOPPING POINT SET - LOADED FROM GTFSTOP.  A
025300*    ROW IS EITHER A BOARDABLE QUAY OR A GROUPING STATION -
025400*    SEE GTFSTP-LOC-TYPE.
025500*---------------------------------------------------------------*
025600 01  WK-T-STP-TABLE.
025700     05  WK-T-STP-ENTRY              OCCURS 5000 TIMES.
025800         10  WK-T-STP-ACTIVE-SW      PIC X(01).
025900             88  WK-T-STP-ACTIVE         VALUE "Y".
026000             88  WK-T-STP-DELETED        VALUE "N".
026100         10  WK-T-STP-ID             PIC X(20).
026200         10  WK-T-STP-NAME           PIC X(40).
026300         10  WK-T-STP-LAT            PIC S9(03)V9(06).
026400         10  WK-T-STP-LON            PIC S9(03)V9(06).
026500         10  WK-T-STP-LOC-TYPE       PIC 9(01).
026600             88  WK-T-STP-IS-QUAY        VALUE 0.
026700             88  WK-T-STP-IS-STATION     VALUE 1.
026800         10  WK-T-STP-PARENT-STN     PIC X(20).
026900  10  FILLER                  PIC X(09) VALUE SPACES.
027000 77  WK-CT-STP-LOADED                PIC S9(04) COMP VALUE ZERO.
027100 77  WK-CT-STP-ACTIVE                PIC S9(04) COMP VALUE ZERO.
027200 77  WK-IX-STP                       PIC S9(04) COMP VALUE ZERO.
027300*
027400 EJECT
027500*---------------------------------------------------------------*
027600*    IN-MEMORY STOP-TIME SET - LOADED FROM GTFSTIM, ONE ENTRY
027700*    PER STOP VISITED BY A JOURNEY.
027800*---------------------------------------------------------------*
027900 01  WK-T-STM-TABLE.
028000     05  WK-T-STM-ENTRY              OCCURS 50000 TIMES.
028100         10  WK-T-STM-ACTIVE-SW      PIC X(01).
028200             88  WK-T-STM-ACTIVE         VALUE "Y".
028300             88  WK-T-STM-DELETED        VALUE "N".
028400         10  WK-T-STM-TRIP-ID        PIC X(20).
028500         10  WK-T-STM-STOP-ID        PIC X(20).
028600         10  WK-T-STM-SEQUENCE       PIC 9(04).
028700         10  WK-T-STM-ARR-TIME       PIC 9(06).
028800         10  WK-T-STM-DEP-TIME       PIC 9(06).
028900  10  FILLER                  PIC X(09) VALUE SPACES.
029000 77  WK-CT-STM-LOADED                PIC S9(05) COMP VALUE ZERO.
029100 77  WK-CT-STM-ACTIVE                PIC S9(05) COMP VALUE ZERO.
029200 77  WK-IX-STM                       PIC S9(05) COMP VALUE ZERO.
029300*
029400*---------------------------------------------------------------*
029500*    IN-MEMORY JOURNEY SET - LOADED FROM GTFTRIP.
029600*---------------------------------------------------------------*
029700 01  WK-T-TRP-TABLE.
029800     05  WK-T-TRP-ENTRY              OCCURS 5000 TIMES.
029900         10  WK-T-TRP-ACTIVE-SW      PIC X(01).
030000             88  WK-T-TRP-ACTIVE         VALUE "Y".
030100             88  WK-T-TRP-DELETED        VALUE "N".
030200         10  WK-T-TRP-ID             PIC X(20).
030300         10  WK-T-TRP-ROUTE-ID       PIC X(20).
030400         10  WK-T-TRP-SERVICE-ID     PIC X(20).
030500  10  FILLER                  PIC X(09) VALUE SPACES.
030600 77  WK-CT-TRP-LOADED                PIC S9(04) COMP VALUE ZERO.
030700 77  WK-CT-TRP-ACTIVE                PIC S9(04) COMP VALUE ZERO.
030800 77  WK-IX-TRP                       PIC S9(04) COMP VALUE ZERO.
030900*
031000*---------------------------------------------------------------*
031100*    IN-MEMORY WEEKLY SERVICE CALENDAR SET - LOADED FROM
031200*    GTFCALN.
031300*---------------------------------------------------------------*
031400 01  WK-T-CAL-TABLE.
031500     05  WK-T-CAL-ENTRY              OCCURS 500 TIMES.
031600         10  WK-T-CAL-ACTIVE-SW      PIC X(01).
031700             88  WK-T-CAL-ACTIVE         VALUE "Y".
031800             88  WK-T-CAL-DELETED        VALUE "N".
031900         10  WK-T-CAL-SERVICE-ID     PIC X(20).
032000         10  WK-T-CAL-MONDAY         PIC 9(01).
032100         10  WK-T-CAL-TUESDAY        PIC 9(01).
032200         10  WK-T-CAL-WEDNESDAY      PIC 9(01).
032300         10  WK-T-CAL-THURSDAY       PIC 9(01).
032400         10  WK-T-CAL-FRIDAY         PIC 9(01).
032500         10  WK-T-CAL-SATURDAY       PIC 9(01).
032600         10  WK-T-CAL-SUNDAY         PIC 9(01).
032700         10  WK-T-CAL-START-DATE     PIC 9(08).
032800         10  WK-T-CAL-END-DATE       PIC 9(08).
032900  10  FILLER                  PIC X(09) VALUE SPACES.
033000 77  WK-CT-CAL-LOADED                PIC S9(04) COMP VALUE ZERO.
033100 77  WK-CT-CAL-ACTIVE                PIC S9(04) COMP VALUE ZERO.
033200 77  WK-IX-CAL                       PIC S9(04) COMP VALUE ZERO.
033300*
033400 EJECT
033500*---------------------------------------------------------------*
033600*    IN-MEMORY SERVICE CALENDAR EXCEPTION SET - LOADED FROM
033700*    GTFCALD.
033800*---------------------------------------------------------------*
033900 01  WK-T-CLD-TABLE.
034000     05  WK-T-CLD-ENTRY              OCCURS 2000 TIMES.
034100         10  WK-T-CLD-ACTIVE-SW      PIC X(01).
034200             88  WK-T-CLD-ACTIVE         VALUE "Y".
034300             88  WK-T-CLD-DELETED        VALUE "N".
034400         10  WK-T-CLD-SERVICE-ID     PIC X(20).
034500         10  WK-T-CLD-DATE           PIC 9(08).
034600         10  WK-T-CLD-EXCEPTION-TYPE PIC 9(01).
034700             88  WK-T-CLD-SERVICE-ADDED  VALUE 1.
034800             88  WK-T-CLD-SERVICE-REMOVED VALUE 2.
034900  10  FILLER                  PIC X(09) VALUE SPACES.
035000 77  WK-CT-CLD-LOADED                PIC S9(04) COMP VALUE ZERO.
035100 77  WK-CT-CLD-ACTIVE                PIC S9(04) COMP VALUE ZERO.
035200 77  WK-IX-CLD                       PIC S9(04) COMP VALUE ZERO.
035300*
035400*---------------------------------------------------------------*
035500*    IN-MEMORY CONNECTION SET - LOADED FROM GTFXFER.  ALL SIX
035600*    KEY FIELDS ARE OPTIONAL - SEE GTF034.
035700*---------------------------------------------------------------*
035800 01  WK-T-XFR-TABLE.
035900     05  WK-T-XFR-ENTRY              OCCURS 2000 TIMES.
036000         10  WK-T-XFR-ACTIVE-SW      PIC X(01).
036100             88  WK-T-XFR-ACTIVE         VALUE "Y".
036200             88  WK-T-XFR-DELETED        VALUE "N".
036300         10  WK-T-XFR-FROM-STOP-ID   PIC X(20).
036400         10  WK-T-XFR-TO-STOP-ID     PIC X(20).
036500         10  WK-T-XFR-FROM-ROUTE-ID  PIC X(20).
036600         10  WK-T-XFR-TO-ROUTE-ID    PIC X(20).
036700         10  WK-T-XFR-FROM-TRIP-ID   PIC X(20).
036800         10  WK-T-XFR-TO-TRIP-ID     PIC X(20).
036900         10  WK-T-XFR-TYPE           PIC 9(01).
037000  10  FILLER                  PIC X(09) VALUE SPACES.
037100 77  WK-CT-XFR-LOADED                PIC S9(04) COMP VALUE ZERO.
037200 77  WK-CT-XFR-ACTIVE                PIC S9(04) COMP VALUE ZERO.
037300 77  WK-IX-XFR                       PIC S9(04) COMP VALUE ZERO.
037400*
037500*---------------------------------------------------------------*
037600*    IN-MEMORY EXTRACT PUBLISHER SET - LOADED FROM GTFFEED, AT
037700*    MOST ONE ENTRY.
037800*---------------------------------------------------------------*
037900 01  WK-T-FDI-TABLE.
038000     05  WK-T-FDI-ENTRY              OCCURS 1 TIMES.
038100         10  WK-T-FDI-ACTIVE-SW      PIC X(01).
038200             88  WK-T-FDI-ACTIVE         VALUE "Y".
038300             88  WK-T-FDI-DELETED        VALUE "N".
038400         10  WK-T-FDI-PUBLISHER-NAME PIC X(40).
038500         10  WK-T-FDI-PUBLISHER-URL  PIC X(60).
038600         10  WK-T-FDI-LANG           PIC X(10).
038700  10  FILLER                  PIC X(09) VALUE SPACES.
038800 77  WK-CT-FDI-LOADED                PIC S9(01) COMP VALUE ZERO.
038900 77  WK-CT-FDI-ACTIVE                PIC S9(01) COMP VALUE ZERO.
039000*
039100 EJECT
039200*---------------------------------------------------------------*
039300*    TABLE-SEARCH WORK AREA - SHARED BY THE X-SERIES LOOKUP
039400*    PARAGRAPHS.
039500*---------------------------------------------------------------*
039600 01  WK-WK-SEARCH-AREA.
039700     05  WK-WK-SRCH-KEY              PIC X(20).
039800     05  WK-WK-SRCH-KEY2             PIC X(20).
039900     05  WK-WK-SRCH-NAME             PIC X(40).
040000     05  WK-WK-SRCH-SNAME            PIC X(10).
040100     05  WK-WK-SRCH-RESULT-IX        PIC S9(05) COMP VALUE ZERO.
040200     05  WK-WK-SRCH-RESULT-CT        PIC S9(05) COMP VALUE ZERO.
040300     05  WK-IX-ALLOW                 PIC S9(04) COMP VALUE ZERO.
040400     05  FILLER                      PIC X(09) VALUE SPACES.
040500*
040600*---------------------------------------------------------------*
040700*    CLEANUP-LOOP AND MISCELLANEOUS SWITCHES.
040800*---------------------------------------------------------------*
040900 01  WK-SW-AREA.
041000     05  WK-SW-CLEANUP-SW            PIC X(01).
041100         88  WK-SW-KEEP-LOOPING          VALUE "Y".
041200         88  WK-SW-STOP-LOOPING          VALUE "N".
041300     05  WK-SW-EOF-SW                PIC X(01).
041400         88  WK-SW-AT-EOF                VALUE "Y".
041500         88  WK-SW-NOT-AT-EOF            VALUE "N".
041600     05  WK-CT-PASS-CHANGES          PIC S9(07) COMP VALUE ZERO.
041700     05  WK-CT-CLEANUP-PASSES        PIC S9(04) COMP VALUE ZERO.
041800     05  FILLER                      PIC X(09) VALUE SPACES.
041900*
042000*---------------------------------------------------------------*
042100*    PROGRESS-LOG WORK AREA - USED BY G900.
042200*---------------------------------------------------------------*
042300 01  WK-G-LOG-AREA.
042400     05  WK-G-SET-NAME               PIC X(20).
042500     05  WK-G-BEFORE-COUNT           PIC S9(07) COMP VALUE ZERO.
042600     05  WK-G-AFTER-COUNT            PIC S9(07) COMP VALUE ZERO.
042700     05  WK-G-DELTA                  PIC S9(07) COMP VALUE ZERO.
042800     05  FILLER                      PIC X(09) VALUE SPACES.
042900*
043000 EJECT
043100*****************
043200 LINKAGE SECTION.
043300*****************
043400*                        NONE - GTFVMAIN IS THE JOB'S ENTRY
043500*                        POINT, CALLED BY NO OTHER PROGRAM
043600 EJECT
043700*****************************
043800 PROCEDURE DIVISION.
043900*****************************
044000 MAIN-MODULE.
044100     PERFORM A000-LOAD-GTFS-FEED
044200        THRU A099-LOAD-GTFS-FEED-EX.
044300     PERFORM B000-RETAIN-AGENCIES
044400        THRU B099-RETAIN-AGENCIES-EX.
044500     PERFORM C000-RETAIN-ROUTES
044600        THRU C099-RETAIN-ROUTES-EX.
044700     PERFORM D000-RETAIN-STOPS
044800        THRU D099-RETAIN-STOPS-EX.
044900     PERFORM E000-SET-SERVICE-END-DATE
045000        THRU E099-SET-SERVICE-END-DATE-EX.
045100     PERFORM F000-CLEANUP-CONTROL
045200        THRU F099-CLEANUP-CONTROL-EX.
045300     PERFORM H000-SAVE-GTFS-FEED
045400        THRU H099-SAVE-GTFS-FEED-EX.
045500     PERFORM Z000-END-PROGRAM-ROUTINE
045600        THRU Z099-END-PROGRAM-ROUTINE-EX.
045700     GOBACK.
045800*
045900 EJECT
046000*=================================================================
046100* A-SERIES - LOAD THE NINE SCHEDULE EXTRACT FILES INTO WORKING
046200* STORAGE, ONE ENTRY PER DISTINCT NATURAL KEY (SET SEMANTICS -
046300* A DUPLICATE KEY ARRIVING A SECOND TIME IS DROPPED ON THE FLOOR).
046400*=================================================================
046500*---------------------------------------------------------------*
046600 A000-LOAD-GTFS-FEED.
046700*---------------------------------------------------------------*
046800     DISPLAY "GTFVMAIN - LOAD STARTING".
046900     PERFORM A100-LOAD-AGENCIES  THRU A109-LOAD-AGENCIES-EX.
047000     PERFORM A200-LOAD-ROUTES    THRU A209-LOAD-ROUTES-EX.
047100     PERFORM A300-LOAD-STOPS     THRU A309-LOAD-STOPS-EX.
047200     PERFORM A400-LOAD-STOPTIMES THRU A409-LOAD-STOPTIMES-EX.
047300     PERFORM A500-LOAD-TRIPS     THRU A509-LOAD-TRIPS-EX.
047400     PERFORM A600-LOAD-CALENDAR  THRU A609-LOAD-CALENDAR-EX.
047500     PERFORM A700-LOAD-CALDATES  THRU A709-LOAD-CALDATES-EX.
047600     PERFORM A800-LOAD-TRANSFERS THRU A809-LOAD-TRANSFERS-EX.
047700     PERFORM A900-LOAD-FEEDINFO  THRU A909-LOAD-FEEDINFO-EX.
047800     DISPLAY "GTFVMAIN - LOAD COMPLETE".
047900*
048000*---------------------------------------------------------------*
048100 A099-LOAD-GTFS-FEED-EX.
048200*---------------------------------------------------------------*
048300     EXIT.
048400*
048500*---------------------------------------------------------------*
048600 A100-LOAD-AGENCIES.
048700*---------------------------------------------------------------*
048800     OPEN    INPUT GTFAGCY.
048900     IF      NOT WK-C-SUCCESSFUL
049000             DISPLAY "GTFVMAIN - OPEN ERROR - GTFAGCY"
049100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049200             GO TO Y900-ABNORMAL-TERMINATION.
049300     SET     WK-SW-NOT-AT-EOF        TO TRUE.
049400     PERFORM A110-READ-ONE-AGENCY
049500        THRU A119-READ-ONE-AGENCY-EX
049600        UNTIL WK-SW-AT-EOF.
049700     CLOSE   GTFAGCY.
049800*
049900*---------------------------------------------------------------*
050000 A109-LOAD-AGENCIES-EX.
050100*---------------------------------------------------------------*
050200     EXIT.
050300*
050400*---------------------------------------------------------------*
050500 A110-READ-ONE-AGENCY.
050600*---------------------------------------------------------------*
050700     READ    GTFAGCY
050800         AT END SET WK-SW-AT-EOF TO TRUE
050900                    GO TO A119-READ-ONE-AGENCY-EX.
051000     MOVE    GTFAGCY-ID              TO    WK-WK-SRCH-KEY.
051100     PERFORM X100-FIND-AGENCY-BY-ID
051200        THRU X109-FIND-AGENCY-BY-ID-EX.
051300     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
051400             GO TO A119-READ-ONE-AGENCY-EX.
051500     ADD     1                       TO    WK-CT-AGCY-LOADED.
051600     MOVE    "Y"          TO WK-T-AGCY-ACTIVE-SW(WK-CT-AGCY-LOADED).
051700     MOVE    GTFAGCY-ID   TO WK-T-AGCY-ID(WK-CT-AGCY-LOADED).
051800     MOVE    GTFAGCY-NAME TO WK-T-AGCY-NAME(WK-CT-AGCY-LOADED).
051900     MOVE    GTFAGCY-URL  TO WK-T-AGCY-URL(WK-CT-AGCY-LOADED).
052000     MOVE    GTFAGCY-TIMEZONE
052100                     TO WK-T-AGCY-TIMEZONE(WK-CT-AGCY-LOADED).
052200     ADD     1                       TO    WK-CT-AGCY-ACTIVE.
052300*
052400*---------------------------------------------------------------*
052500 A119-READ-ONE-AGENCY-EX.
052600*---------------------------------------------------------------*
052700     EXIT.
052800*
052900 EJECT
053000*---------------------------------------------------------------*
053100 A200-LOAD-ROUTES.
053200*---------------------------------------------------------------*
053300     OPEN    INPUT GTFROUTE.
053400     IF      NOT WK-C-SUCCESSFUL
053500             DISPLAY "GTFVMAIN - OPEN ERROR - GTFROUTE"
053600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053700             GO TO Y900-ABNORMAL-TERMINATION.
053800     SET     WK-SW-NOT-AT-EOF        TO TRUE.
053900     PERFORM A210-READ-ONE-ROUTE
054000        THRU A219-READ-ONE-ROUTE-EX
054100        UNTIL WK-SW-AT-EOF.
054200     CLOSE   GTFROUTE.
054300*
054400*---------------------------------------------------------------*
054500 A209-LOAD-ROUTES-EX.
054600*---------------------------------------------------------------*
054700     EXIT.
054800*
054900*---------------------------------------------------------------*
055000 A210-READ-ONE-ROUTE.
055100*---------------------------------------------------------------*
055200     READ    GTFROUTE
055300         AT END SET WK-SW-AT-EOF TO TRUE
055400                    GO TO A219-READ-ONE-ROUTE-EX.
055500     MOVE    GTFRTE-ID               TO    WK-WK-SRCH-KEY.
055600     PERFORM X200-FIND-ROUTE-BY-ID
055700        THRU X209-FIND-ROUTE-BY-ID-EX.
055800     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
055900             GO TO A219-READ-ONE-ROUTE-EX.
056000     ADD     1                       TO    WK-CT-RTE-LOADED.
056100     MOVE    "Y"          TO WK-T-RTE-ACTIVE-SW(WK-CT-RTE-LOADED).
056200     MOVE    GTFRTE-ID    TO WK-T-RTE-ID(WK-CT-RTE-LOADED).
056300     MOVE    GTFRTE-AGENCY-ID
056400                          TO WK-T-RTE-AGENCY-ID(WK-CT-RTE-LOADED).
056500     MOVE    GTFRTE-SHORT-NAME
056550                     TO WK-T-RTE-SHORT-NAME(WK-CT-RTE-LOADED).
056700     MOVE    GTFRTE-LONG-NAME
056800                          TO WK-T-RTE-LONG-NAME(WK-CT-RTE-LOADED).
056900     MOVE    GTFRTE-TYPE  TO WK-T-RTE-TYPE(WK-CT-RTE-LOADED).
057000     ADD     1                       TO    WK-CT-RTE-ACTIVE.
057100*
057200*---------------------------------------------------------------*
057300 A219-READ-ONE-ROUTE-EX.
057400*---------------------------------------------------------------*
057500     EXIT.
057600*
057700 EJECT
057800*---------------------------------------------------------------*
057900 A300-LOAD-STOPS.
058000*---------------------------------------------------------------*
058100     OPEN    INPUT GTFSTOP.
058200     IF      NOT WK-C-SUCCESSFUL
058300             DISPLAY "GTFVMAIN - OPEN ERROR - GTFSTOP"
058400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058500             GO TO Y900-ABNORMAL-TERMINATION.
058600     SET     WK-SW-NOT-AT-EOF        TO TRUE.
058700     PERFORM A310-READ-ONE-STOP
058800        THRU A319-READ-ONE-STOP-EX
058900        UNTIL WK-SW-AT-EOF.
059000     CLOSE   GTFSTOP.
059100*
059200*---------------------------------------------------------------*
059300 A309-LOAD-STOPS-EX.
059400*---------------------------------------------------------------*
059500     EXIT.
059600*
059700*---------------------------------------------------------------*
059800 A310-READ-ONE-STOP.
059900*---------------------------------------------------------------*
060000     READ    GTFSTOP
060100         AT END SET WK-SW-AT-EOF TO TRUE
060200                    GO TO A319-READ-ONE-STOP-EX.
060300     MOVE    GTFSTP-ID               TO    WK-WK-SRCH-KEY.
060400     PERFORM X300-FIND-STOP-BY-ID
060500        THRU X309-FIND-STOP-BY-ID-EX.
060600     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
060700             GO TO A319-READ-ONE-STOP-EX.
060800     ADD     1                       TO    WK-CT-STP-LOADED.
060900     MOVE    "Y"          TO WK-T-STP-ACTIVE-SW(WK-CT-STP-LOADED).
061000     MOVE    GTFSTP-ID    TO WK-T-STP-ID(WK-CT-STP-LOADED).
061100     MOVE    GTFSTP-NAME  TO WK-T-STP-NAME(WK-CT-STP-LOADED).
061200     MOVE    GTFSTP-LAT   TO WK-T-STP-LAT(WK-CT-STP-LOADED).
061300     MOVE    GTFSTP-LON   TO WK-T-STP-LON(WK-CT-STP-LOADED).
061400     MOVE    GTFSTP-LOC-TYPE
061500                          TO WK-T-STP-LOC-TYPE(WK-CT-STP-LOADED).
061600     MOVE    GTFSTP-PARENT-STN
061650             TO WK-T-STP-PARENT-STN(WK-CT-STP-LOADED).
061800     ADD     1                       TO    WK-CT-STP-ACTIVE.
061900*
062000*---------------------------------------------------------------*
062100 A319-READ-ONE-STOP-EX.
062200*---------------------------------------------------------------*
062300     EXIT.
062400*
062500 EJECT
062600*---------------------------------------------------------------*
062700 A400-LOAD-STOPTIMES.
062800*---------------------------------------------------------------*
062900     OPEN    INPUT GTFSTIM.
063000     IF      NOT WK-C-SUCCESSFUL
063100             DISPLAY "GTFVMAIN - OPEN ERROR - GTFSTIM"
063200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
063300             GO TO Y900-ABNORMAL-TERMINATION.
063400     SET     WK-SW-NOT-AT-EOF        TO TRUE.
063500     PERFORM A410-READ-ONE-STOPTIME
063600        THRU A419-READ-ONE-STOPTIME-EX
063700        UNTIL WK-SW-AT-EOF.
063800     CLOSE   GTFSTIM.
063900*
064000*---------------------------------------------------------------*
064100 A409-LOAD-STOPTIMES-EX.
064200*---------------------------------------------------------------*
064300     EXIT.
064400*
064500*---------------------------------------------------------------*
064600 A410-READ-ONE-STOPTIME.
064700*---------------------------------------------------------------*
064800*    NATURAL KEY IS JOURNEY-ID + VISIT SEQUENCE.
064900     READ    GTFSTIM
065000         AT END SET WK-SW-AT-EOF TO TRUE
065100                    GO TO A419-READ-ONE-STOPTIME-EX.
065200     MOVE    GTFSTM-TRIP-ID          TO    WK-WK-SRCH-KEY.
065300     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
065400     PERFORM A415-SCAN-FOR-STOPTIME
065500        THRU A415-SCAN-FOR-STOPTIME-EX
065600        VARYING WK-IX-STM FROM 1 BY 1
065700        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED
065800           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
065900     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
066000             GO TO A419-READ-ONE-STOPTIME-EX.
066100     ADD     1                       TO    WK-CT-STM-LOADED.
066200     MOVE    "Y"          TO WK-T-STM-ACTIVE-SW(WK-CT-STM-LOADED).
066300     MOVE    GTFSTM-TRIP-ID
066400                          TO WK-T-STM-TRIP-ID(WK-CT-STM-LOADED).
066500     MOVE    GTFSTM-STOP-ID
066600                          TO WK-T-STM-STOP-ID(WK-CT-STM-LOADED).
066700     MOVE    GTFSTM-SEQUENCE
066800                          TO WK-T-STM-SEQUENCE(WK-CT-STM-LOADED).
066900     MOVE    GTFSTM-ARR-TIME
067000                          TO WK-T-STM-ARR-TIME(WK-CT-STM-LOADED).
067100     MOVE    GTFSTM-DEP-TIME
067200                          TO WK-T-STM-DEP-TIME(WK-CT-STM-LOADED).
067300     ADD     1                       TO    WK-CT-STM-ACTIVE.
067400*
067500*---------------------------------------------------------------*
067600 A419-READ-ONE-STOPTIME-EX.
067700*---------------------------------------------------------------*
067800     EXIT.
067900*
068000*---------------------------------------------------------------*
068100 A415-SCAN-FOR-STOPTIME.
068200*---------------------------------------------------------------*
068300     IF      WK-T-STM-TRIP-ID(WK-IX-STM) EQUAL WK-WK-SRCH-KEY
068400       AND   WK-T-STM-SEQUENCE(WK-IX-STM) EQUAL GTFSTM-SEQUENCE
068500             MOVE WK-IX-STM          TO    WK-WK-SRCH-RESULT-IX.
068600*
068700*---------------------------------------------------------------*
068800 A415-SCAN-FOR-STOPTIME-EX.
068900*---------------------------------------------------------------*
069000     EXIT.
069100*
069200 EJECT
069300*---------------------------------------------------------------*
069400 A500-LOAD-TRIPS.
069500*---------------------------------------------------------------*
069600     OPEN    INPUT GTFTRIP.
069700     IF      NOT WK-C-SUCCESSFUL
069800             DISPLAY "GTFVMAIN - OPEN ERROR - GTFTRIP"
069900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
070000             GO TO Y900-ABNORMAL-TERMINATION.
070100     SET     WK-SW-NOT-AT-EOF        TO TRUE.
070200     PERFORM A510-READ-ONE-TRIP
070300        THRU A519-READ-ONE-TRIP-EX
070400        UNTIL WK-SW-AT-EOF.
070500     CLOSE   GTFTRIP.
070600*
070700*---------------------------------------------------------------*
070800 A509-LOAD-TRIPS-EX.
070900*---------------------------------------------------------------*
071000     EXIT.
071100*
071200*---------------------------------------------------------------*
071300 A510-READ-ONE-TRIP.
071400*---------------------------------------------------------------*
071500     READ    GTFTRIP
071600         AT END SET WK-SW-AT-EOF TO TRUE
071700                    GO TO A519-READ-ONE-TRIP-EX.
071800     MOVE    GTFTRP-ID               TO    WK-WK-SRCH-KEY.
071900     PERFORM X400-FIND-TRIP-BY-ID
072000        THRU X409-FIND-TRIP-BY-ID-EX.
072100     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
072200             GO TO A519-READ-ONE-TRIP-EX.
072300     ADD     1                       TO    WK-CT-TRP-LOADED.
072400     MOVE    "Y"          TO WK-T-TRP-ACTIVE-SW(WK-CT-TRP-LOADED).
072500     MOVE    GTFTRP-ID    TO WK-T-TRP-ID(WK-CT-TRP-LOADED).
072600     MOVE    GTFTRP-ROUTE-ID
072700                          TO WK-T-TRP-ROUTE-ID(WK-CT-TRP-LOADED).
072800     MOVE    GTFTRP-SERVICE-ID
072850             TO WK-T-TRP-SERVICE-ID(WK-CT-TRP-LOADED).
073000     ADD     1                       TO    WK-CT-TRP-ACTIVE.
073100*
073200*---------------------------------------------------------------*
073300 A519-READ-ONE-TRIP-EX.
073400*---------------------------------------------------------------*
073500     EXIT.
073600*
073700 EJECT
073800*---------------------------------------------------------------*
073900 A600-LOAD-CALENDAR.
074000*---------------------------------------------------------------*
074100     OPEN    INPUT GTFCALN.
074200     IF      NOT WK-C-SUCCESSFUL
074300             DISPLAY "GTFVMAIN - OPEN ERROR - GTFCALN"
074400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
074500             GO TO Y900-ABNORMAL-TERMINATION.
074600     SET     WK-SW-NOT-AT-EOF        TO TRUE.
074700     PERFORM A610-READ-ONE-CALENDAR
074800        THRU A619-READ-ONE-CALENDAR-EX
074900        UNTIL WK-SW-AT-EOF.
075000     CLOSE   GTFCALN.
075100*
075200*---------------------------------------------------------------*
075300 A609-LOAD-CALENDAR-EX.
075400*---------------------------------------------------------------*
075500     EXIT.
075600*
075700*---------------------------------------------------------------*
075800 A610-READ-ONE-CALENDAR.
075900*---------------------------------------------------------------*
076000     READ    GTFCALN
076100         AT END SET WK-SW-AT-EOF TO TRUE
076200                    GO TO A619-READ-ONE-CALENDAR-EX.
076300     MOVE    GTFCAL-SERVICE-ID       TO    WK-WK-SRCH-KEY.
076400     PERFORM X500-FIND-CALENDAR-BY-SVC
076500        THRU X509-FIND-CALENDAR-BY-SVC-EX.
076600     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
076700             GO TO A619-READ-ONE-CALENDAR-EX.
076800     ADD     1                       TO    WK-CT-CAL-LOADED.
076900     MOVE    "Y"          TO WK-T-CAL-ACTIVE-SW(WK-CT-CAL-LOADED).
077000     MOVE    GTFCAL-SERVICE-ID
077050             TO WK-T-CAL-SERVICE-ID(WK-CT-CAL-LOADED).
077200     MOVE    GTFCAL-MONDAY
077300                          TO WK-T-CAL-MONDAY(WK-CT-CAL-LOADED).
077400     MOVE    GTFCAL-TUESDAY
077500                          TO WK-T-CAL-TUESDAY(WK-CT-CAL-LOADED).
077600     MOVE    GTFCAL-WEDNESDAY
077700                          TO WK-T-CAL-WEDNESDAY(WK-CT-CAL-LOADED).
077800     MOVE    GTFCAL-THURSDAY
077900                          TO WK-T-CAL-THURSDAY(WK-CT-CAL-LOADED).
078000     MOVE    GTFCAL-FRIDAY
078100                          TO WK-T-CAL-FRIDAY(WK-CT-CAL-LOADED).
078200     MOVE    GTFCAL-SATURDAY
078300                          TO WK-T-CAL-SATURDAY(WK-CT-CAL-LOADED).
078400     MOVE    GTFCAL-SUNDAY
078500                          TO WK-T-CAL-SUNDAY(WK-CT-CAL-LOADED).
078600     MOVE    GTFCAL-START-DATE
078650             TO WK-T-CAL-START-DATE(WK-CT-CAL-LOADED).
078800     MOVE    GTFCAL-END-DATE
078900                          TO WK-T-CAL-END-DATE(WK-CT-CAL-LOADED).
079000     ADD     1                       TO    WK-CT-CAL-ACTIVE.
079100*
079200*---------------------------------------------------------------*
079300 A619-READ-ONE-CALENDAR-EX.
079400*---------------------------------------------------------------*
079500     EXIT.
079600*
079700 EJECT
079800*---------------------------------------------------------------*
079900 A700-LOAD-CALDATES.
080000*---------------------------------------------------------------*
080100     OPEN    INPUT GTFCALD.
080200     IF      NOT WK-C-SUCCESSFUL
080300             DISPLAY "GTFVMAIN - OPEN ERROR - GTFCALD"
080400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080500             GO TO Y900-ABNORMAL-TERMINATION.
080600     SET     WK-SW-NOT-AT-EOF        TO TRUE.
080700     PERFORM A710-READ-ONE-CALDATE
080800        THRU A719-READ-ONE-CALDATE-EX
080900        UNTIL WK-SW-AT-EOF.
081000     CLOSE   GTFCALD.
081100*
081200*---------------------------------------------------------------*
081300 A709-LOAD-CALDATES-EX.
081400*---------------------------------------------------------------*
081500     EXIT.
081600*
081700*---------------------------------------------------------------*
081800 A710-READ-ONE-CALDATE.
081900*---------------------------------------------------------------*
082000*    NATURAL KEY IS SERVICE-ID + EXCEPTION DATE.
082100     READ    GTFCALD
082200         AT END SET WK-SW-AT-EOF TO TRUE
082300                    GO TO A719-READ-ONE-CALDATE-EX.
082400     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
082500     PERFORM A715-SCAN-FOR-CALDATE
082600        THRU A715-SCAN-FOR-CALDATE-EX
082700        VARYING WK-IX-CLD FROM 1 BY 1
082800        UNTIL WK-IX-CLD GREATER THAN WK-CT-CLD-LOADED
082900           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
083000     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
083100             GO TO A719-READ-ONE-CALDATE-EX.
083200     ADD     1                       TO    WK-CT-CLD-LOADED.
083300     MOVE    "Y"          TO WK-T-CLD-ACTIVE-SW(WK-CT-CLD-LOADED).
083400     MOVE    GTFCLD-SERVICE-ID
083450             TO WK-T-CLD-SERVICE-ID(WK-CT-CLD-LOADED).
083600     MOVE    GTFCLD-DATE  TO WK-T-CLD-DATE(WK-CT-CLD-LOADED).
083700     MOVE    GTFCLD-EXCEPTION-TYPE
083750             TO WK-T-CLD-EXCEPTION-TYPE(WK-CT-CLD-LOADED).
083900     ADD     1                       TO    WK-CT-CLD-ACTIVE.
084000*
084100*---------------------------------------------------------------*
084200 A719-READ-ONE-CALDATE-EX.
084300*---------------------------------------------------------------*
084400     EXIT.
084500*
084600*---------------------------------------------------------------*
084700 A715-SCAN-FOR-CALDATE.
084800*---------------------------------------------------------------*
084900     IF      WK-T-CLD-SERVICE-ID(WK-IX-CLD) EQUAL
085000                 GTFCLD-SERVICE-ID
085100       AND   WK-T-CLD-DATE(WK-IX-CLD) EQUAL GTFCLD-DATE
085200             MOVE WK-IX-CLD          TO    WK-WK-SRCH-RESULT-IX.
085300*
085400*---------------------------------------------------------------*
085500 A715-SCAN-FOR-CALDATE-EX.
085600*---------------------------------------------------------------*
085700     EXIT.
085800*
085900 EJECT
086000*---------------------------------------------------------------*
086100 A800-LOAD-TRANSFERS.
086200*---------------------------------------------------------------*
086300     OPEN    INPUT GTFXFER.
086400     IF      NOT WK-C-SUCCESSFUL
086500             DISPLAY "GTFVMAIN - OPEN ERROR - GTFXFER"
086600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
086700             GO TO Y900-ABNORMAL-TERMINATION.
086800     SET     WK-SW-NOT-AT-EOF        TO TRUE.
086900     PERFORM A810-READ-ONE-TRANSFER
087000        THRU A819-READ-ONE-TRANSFER-EX
087100        UNTIL WK-SW-AT-EOF.
087200     CLOSE   GTFXFER.
087300*
087400*---------------------------------------------------------------*
087500 A809-LOAD-TRANSFERS-EX.
087600*---------------------------------------------------------------*
087700     EXIT.
087800*
087900*---------------------------------------------------------------*
088000 A810-READ-ONE-TRANSFER.
088100*---------------------------------------------------------------*
088200*    NATURAL KEY IS ALL SIX OPTIONAL FK FIELDS TOGETHER - A
088300*    TRANSFER ROW IS ONLY A DUPLICATE IF EVERY FIELD MATCHES.
088400     READ    GTFXFER
088500         AT END SET WK-SW-AT-EOF TO TRUE
088600                    GO TO A819-READ-ONE-TRANSFER-EX.
088700     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
088800     PERFORM A815-SCAN-FOR-TRANSFER
088900        THRU A815-SCAN-FOR-TRANSFER-EX
089000        VARYING WK-IX-XFR FROM 1 BY 1
089100        UNTIL WK-IX-XFR GREATER THAN WK-CT-XFR-LOADED
089200           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
089300     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
089400             GO TO A819-READ-ONE-TRANSFER-EX.
089500     ADD     1                       TO    WK-CT-XFR-LOADED.
089600     MOVE    "Y"          TO WK-T-XFR-ACTIVE-SW(WK-CT-XFR-LOADED).
089700     MOVE    GTFXFR-FROM-STOP-ID
089750             TO WK-T-XFR-FROM-STOP-ID(WK-CT-XFR-LOADED).
089900     MOVE    GTFXFR-TO-STOP-ID
089950             TO WK-T-XFR-TO-STOP-ID(WK-CT-XFR-LOADED).
090100     MOVE    GTFXFR-FROM-ROUTE-ID
090150             TO WK-T-XFR-FROM-ROUTE-ID(WK-CT-XFR-LOADED).
090300     MOVE    GTFXFR-TO-ROUTE-ID
090350             TO WK-T-XFR-TO-ROUTE-ID(WK-CT-XFR-LOADED).
090500     MOVE    GTFXFR-FROM-TRIP-ID
090550             TO WK-T-XFR-FROM-TRIP-ID(WK-CT-XFR-LOADED).
090700     MOVE    GTFXFR-TO-TRIP-ID
090750             TO WK-T-XFR-TO-TRIP-ID(WK-CT-XFR-LOADED).
090900     MOVE    GTFXFR-TYPE  TO WK-T-XFR-TYPE(WK-CT-XFR-LOADED).
091000     ADD     1                       TO    WK-CT-XFR-ACTIVE.
091100*
091200*---------------------------------------------------------------*
091300 A819-READ-ONE-TRANSFER-EX.
091400*---------------------------------------------------------------*
091500     EXIT.
091600*
091700*---------------------------------------------------------------*
091800 A815-SCAN-FOR-TRANSFER.
091900*---------------------------------------------------------------*
092000     IF      WK-T-XFR-FROM-STOP-ID(WK-IX-XFR)  EQUAL
092100                 GTFXFR-FROM-STOP-ID
092200       AND   WK-T-XFR-TO-STOP-ID(WK-IX-XFR)    EQUAL
092300                 GTFXFR-TO-STOP-ID
092400       AND   WK-T-XFR-FROM-ROUTE-ID(WK-IX-XFR) EQUAL
092500                 GTFXFR-FROM-ROUTE-ID
092600       AND   WK-T-XFR-TO-ROUTE-ID(WK-IX-XFR)   EQUAL
092700                 GTFXFR-TO-ROUTE-ID
092800       AND   WK-T-XFR-FROM-TRIP-ID(WK-IX-XFR)  EQUAL
092900                 GTFXFR-FROM-TRIP-ID
093000       AND   WK-T-XFR-TO-TRIP-ID(WK-IX-XFR)    EQUAL
093100                 GTFXFR-TO-TRIP-ID
093200             MOVE WK-IX-XFR          TO    WK-WK-SRCH-RESULT-IX.
093300*
093400*---------------------------------------------------------------*
093500 A815-SCAN-FOR-TRANSFER-EX.
093600*---------------------------------------------------------------*
093700     EXIT.
093800*
093900 EJECT
094000*---------------------------------------------------------------*
094100 A900-LOAD-FEEDINFO.
094200*---------------------------------------------------------------*
094300*    AT MOST ONE ROW EXPECTED - THE FIRST ROW READ WINS.
094400     OPEN    INPUT GTFFEED.
094500     IF      NOT WK-C-SUCCESSFUL
094600             DISPLAY "GTFVMAIN - OPEN ERROR - GTFFEED"
094700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
094800             GO TO Y900-ABNORMAL-TERMINATION.
094900     SET     WK-SW-NOT-AT-EOF        TO TRUE.
095000     PERFORM A910-READ-ONE-FEEDINFO
095100        THRU A919-READ-ONE-FEEDINFO-EX
095200        UNTIL WK-SW-AT-EOF.
095300     CLOSE   GTFFEED.
095400*
095500*---------------------------------------------------------------*
095600 A909-LOAD-FEEDINFO-EX.
095700*---------------------------------------------------------------*
095800     EXIT.
095900*
096000*---------------------------------------------------------------*
096100 A910-READ-ONE-FEEDINFO.
096200*---------------------------------------------------------------*
096300     READ    GTFFEED
096400         AT END SET WK-SW-AT-EOF TO TRUE
096500                    GO TO A919-READ-ONE-FEEDINFO-EX.
096600     IF      WK-CT-FDI-LOADED GREATER THAN ZERO
096700             GO TO A919-READ-ONE-FEEDINFO-EX.
096800     MOVE    1                       TO    WK-CT-FDI-LOADED.
096900     MOVE    "Y"                     TO    WK-T-FDI-ACTIVE-SW(1).
097000     MOVE    GTFFDI-PUBLISHER-NAME
097050             TO WK-T-FDI-PUBLISHER-NAME(1).
097100     MOVE    GTFFDI-PUBLISHER-URL
097150             TO WK-T-FDI-PUBLISHER-URL(1).
097200     MOVE    GTFFDI-LANG             TO    WK-T-FDI-LANG(1).
097300     MOVE    1                       TO    WK-CT-FDI-ACTIVE.
097400*
097500*---------------------------------------------------------------*
097600 A919-READ-ONE-FEEDINFO-EX.
097700*---------------------------------------------------------------*
097800     EXIT.
097900*
098000 EJECT
098100*=================================================================
098200* B-SERIES - RETAIN AGENCIES.  AN OPERATOR NOT ON THE ALLOW-LIST
098300* IS DROPPED.  DOWNSTREAM ORPHANS ARE LEFT FOR THE F-SERIES
098400* CLEANUP LOOP TO CASCADE AWAY.
098500*=================================================================
098600*---------------------------------------------------------------*
098700 B000-RETAIN-AGENCIES.
098800*---------------------------------------------------------------*
098900     MOVE    WK-CT-AGCY-ACTIVE       TO    WK-G-BEFORE-COUNT.
099000     PERFORM B100-CHECK-ONE-AGENCY
099100        THRU B109-CHECK-ONE-AGENCY-EX
099200        VARYING WK-IX-AGCY FROM 1 BY 1
099300        UNTIL WK-IX-AGCY GREATER THAN WK-CT-AGCY-LOADED.
099400     MOVE    WK-CT-AGCY-ACTIVE       TO    WK-G-AFTER-COUNT.
099500     MOVE    "OPERATOR"              TO    WK-G-SET-NAME.
099600     PERFORM G900-LOG-SET-SIZE-CHANGE
099700        THRU G909-LOG-SET-SIZE-CHANGE-EX.
099800*
099900*---------------------------------------------------------------*
100000 B099-RETAIN-AGENCIES-EX.
100100*---------------------------------------------------------------*
100200     EXIT.
100300*
100400*---------------------------------------------------------------*
100500 B100-CHECK-ONE-AGENCY.
100600*---------------------------------------------------------------*
100700     IF      NOT WK-T-AGCY-ACTIVE(WK-IX-AGCY)
100800             GO TO B109-CHECK-ONE-AGENCY-EX.
100900     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
101000     PERFORM B105-SCAN-AGCY-ALLOW-LIST
101100        THRU B105-SCAN-AGCY-ALLOW-LIST-EX
101200        VARYING WK-IX-ALLOW FROM 1 BY 1
101300        UNTIL WK-IX-ALLOW GREATER THAN WK-CT-AGCY-ALLOW-MAX
101400           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
101500     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
101600             GO TO B109-CHECK-ONE-AGENCY-EX.
101700     MOVE    "N"          TO WK-T-AGCY-ACTIVE-SW(WK-IX-AGCY).
101800     SUBTRACT 1                      FROM  WK-CT-AGCY-ACTIVE.
101900*
102000*---------------------------------------------------------------*
102100 B105-SCAN-AGCY-ALLOW-LIST.
102200*---------------------------------------------------------------*
102300     IF      WK-T-AGCY-NAME(WK-IX-AGCY) EQUAL
102400                 WK-T-AGCY-ALLOW-ENT(WK-IX-ALLOW)
102500             MOVE WK-IX-ALLOW        TO    WK-WK-SRCH-RESULT-IX.
102600*
102700*---------------------------------------------------------------*
102800 B105-SCAN-AGCY-ALLOW-LIST-EX.
102900*---------------------------------------------------------------*
103000     EXIT.
103100*
103200*---------------------------------------------------------------*
103300 B109-CHECK-ONE-AGENCY-EX.
103400*---------------------------------------------------------------*
103500     EXIT.
103600*
103700 EJECT
103800*=================================================================
103900* C-SERIES - RETAIN LINES.  A LINE NOT ON THE ALLOW-LIST IS
104000* DROPPED.  DOWNSTREAM ORPHANS ARE LEFT FOR THE F-SERIES CLEANUP
104100* LOOP TO CASCADE AWAY.
104200*=================================================================
104300*---------------------------------------------------------------*
104400 C000-RETAIN-ROUTES.
104500*---------------------------------------------------------------*
104600     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-BEFORE-COUNT.
104700     PERFORM C100-CHECK-ONE-ROUTE
104800        THRU C109-CHECK-ONE-ROUTE-EX
104900        VARYING WK-IX-RTE FROM 1 BY 1
105000        UNTIL WK-IX-RTE GREATER THAN WK-CT-RTE-LOADED.
105100     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-AFTER-COUNT.
105200     MOVE    "LINE"                  TO    WK-G-SET-NAME.
105300     PERFORM G900-LOG-SET-SIZE-CHANGE
105400        THRU G909-LOG-SET-SIZE-CHANGE-EX.
105500*
105600*---------------------------------------------------------------*
105700 C099-RETAIN-ROUTES-EX.
105800*---------------------------------------------------------------*
105900     EXIT.
106000*
106100*---------------------------------------------------------------*
106200 C100-CHECK-ONE-ROUTE.
106300*---------------------------------------------------------------*
106400     IF      NOT WK-T-RTE-ACTIVE(WK-IX-RTE)
106500             GO TO C109-CHECK-ONE-ROUTE-EX.
106600     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
106700     PERFORM C105-SCAN-RTE-ALLOW-LIST
106800        THRU C105-SCAN-RTE-ALLOW-LIST-EX
106900        VARYING WK-IX-ALLOW FROM 1 BY 1
107000        UNTIL WK-IX-ALLOW GREATER THAN WK-CT-RTE-ALLOW-MAX
107100           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
107200     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
107300             GO TO C109-CHECK-ONE-ROUTE-EX.
107400     MOVE    "N"          TO WK-T-RTE-ACTIVE-SW(WK-IX-RTE).
107500     SUBTRACT 1                      FROM  WK-CT-RTE-ACTIVE.
107600*
107700*---------------------------------------------------------------*
107800 C105-SCAN-RTE-ALLOW-LIST.
107900*---------------------------------------------------------------*
108000     IF      WK-T-RTE-SHORT-NAME(WK-IX-RTE) EQUAL
108100                 WK-T-RTE-ALLOW-ENT(WK-IX-ALLOW)
108200             MOVE WK-IX-ALLOW        TO    WK-WK-SRCH-RESULT-IX.
108300*
108400*---------------------------------------------------------------*
108500 C105-SCAN-RTE-ALLOW-LIST-EX.
108600*---------------------------------------------------------------*
108700     EXIT.
108800*
108900*---------------------------------------------------------------*
109000 C109-CHECK-ONE-ROUTE-EX.
109100*---------------------------------------------------------------*
109200     EXIT.
109300*
109400 EJECT
109500*=================================================================
109600* D-SERIES - RETAIN STOPPING POINTS.  EVERY STOPPING POINT ON
109700* THE EXTRACT, QUAY OR STATION ALIKE, SURVIVES ONLY IF ITS OWN
109800* LATITUDE/LONGITUDE FALLS INSIDE THE TEST-EXTRACT CUTDOWN BOX
109900* (SEE GTFVBOX).  A STATION IS BOX-TESTED HERE ON ITS OWN
110000* COORDINATES THE SAME AS A QUAY - A STATION LYING OUTSIDE THE
110050* BOX IS DROPPED HERE EVEN IF A CHILD QUAY OF ITS OWN LIES
110070* INSIDE THE BOX; THE F-SERIES DANGLING-PARENT-STATION CHECK
110080* THEN REMOVES THAT ORPHANED CHILD QUAY IN ITS OWN PASS.
110100*=================================================================
110200*---------------------------------------------------------------*
110300 D000-RETAIN-STOPS.
110400*---------------------------------------------------------------*
110500     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-BEFORE-COUNT.
110600     PERFORM D100-CHECK-ONE-STOP
110700        THRU D109-CHECK-ONE-STOP-EX
110800        VARYING WK-IX-STP FROM 1 BY 1
110900        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED.
111000     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-AFTER-COUNT.
111100     MOVE    "STOPPING POINT"        TO    WK-G-SET-NAME.
111200     PERFORM G900-LOG-SET-SIZE-CHANGE
111300        THRU G909-LOG-SET-SIZE-CHANGE-EX.
111400*
111500*---------------------------------------------------------------*
111600 D099-RETAIN-STOPS-EX.
111700*---------------------------------------------------------------*
111800     EXIT.
111900*
112000*---------------------------------------------------------------*
112100 D100-CHECK-ONE-STOP.
112200*---------------------------------------------------------------*
112250* GTF035 CMPTLH 19/03/2007 - RING2 CUTDOWN EXTEND-114
112260*                - REMOVED THE "STATION, SKIP" SHORT-CIRCUIT.
112270*                  A STATION IS NOW BOX-TESTED ON ITS OWN
112280*                  LAT/LON JUST LIKE A QUAY - IT WAS SLIPPING
112290*                  THROUGH RETAIN STOPS UNTESTED AND ONLY EVER
112300*                  GETTING DROPPED IF EVERY CHILD QUAY HAPPENED
112310*                  TO DROP TOO, WHICH LEFT OUT-OF-BOX STATIONS
112320*                  WITH AN IN-BOX CHILD WRONGLY ON THE EXTRACT,
112325*                  FLOOR SUPPORT PR 2618
112330     IF      NOT WK-T-STP-ACTIVE(WK-IX-STP)
112400             GO TO D109-CHECK-ONE-STOP-EX.
112700     MOVE    WK-T-STP-LAT(WK-IX-STP) TO    WK-C-VBOX-STOP-LAT.
112800     MOVE    WK-T-STP-LON(WK-IX-STP) TO    WK-C-VBOX-STOP-LON.
112900     MOVE    WK-C-BOX-MIN-LAT        TO    WK-C-VBOX-MIN-LAT.
113000     MOVE    WK-C-BOX-MIN-LON        TO    WK-C-VBOX-MIN-LON.
113100     MOVE    WK-C-BOX-MAX-LAT        TO    WK-C-VBOX-MAX-LAT.
113200     MOVE    WK-C-BOX-MAX-LON        TO    WK-C-VBOX-MAX-LON.
113300     CALL    "GTFVBOX" USING WK-C-VBOX-RECORD.
113400     IF      WK-C-VBOX-INSIDE
113500             GO TO D109-CHECK-ONE-STOP-EX.
113600     MOVE    "N"          TO WK-T-STP-ACTIVE-SW(WK-IX-STP).
113700     SUBTRACT 1                      FROM  WK-CT-STP-ACTIVE.
113800*
113900*---------------------------------------------------------------*
114000 D109-CHECK-ONE-STOP-EX.
114100*---------------------------------------------------------------*
114200     EXIT.
114300*
114400 EJECT
114500*=================================================================
114600* E-SERIES - SET SERVICE END DATE.  EVERY SURVIVING WEEKLY
114700* SERVICE CALENDAR HAS ITS END DATE OVERWRITTEN WITH THE FIXED
114800* FAR-FUTURE DATE SO THE TEST EXTRACT NEVER GOES STALE.  THE
114900* START DATE IS LEFT ALONE.
115000*=================================================================
115100*---------------------------------------------------------------*
115200 E000-SET-SERVICE-END-DATE.
115300*---------------------------------------------------------------*
115400     PERFORM E100-SET-ONE-END-DATE
115500        THRU E109-SET-ONE-END-DATE-EX
115600        VARYING WK-IX-CAL FROM 1 BY 1
115700        UNTIL WK-IX-CAL GREATER THAN WK-CT-CAL-LOADED.
115800*
115900*---------------------------------------------------------------*
116000 E099-SET-SERVICE-END-DATE-EX.
116100*---------------------------------------------------------------*
116200     EXIT.
116300*
116400*---------------------------------------------------------------*
116500 E100-SET-ONE-END-DATE.
116600*---------------------------------------------------------------*
116700     IF      NOT WK-T-CAL-ACTIVE(WK-IX-CAL)
116800             GO TO E109-SET-ONE-END-DATE-EX.
116900     MOVE    WK-C-END-DATE     TO WK-T-CAL-END-DATE(WK-IX-CAL).
117000*
117100*---------------------------------------------------------------*
117200 E109-SET-ONE-END-DATE-EX.
117300*---------------------------------------------------------------*
117400     EXIT.
117500*
117600 EJECT
117700*=================================================================
117800* F-SERIES - CLEANUP.  REPEATS THE EIGHT REFERENTIAL-INTEGRITY
117900* STEPS BELOW UNTIL A COMPLETE PASS MAKES NO FURTHER CHANGE TO
118000* ANY SET - THE EXTRACT IS THEN INTERNALLY CONSISTENT.  SEE
118100* GTF031.
118200*=================================================================
118300*---------------------------------------------------------------*
118400 F000-CLEANUP-CONTROL.
118500*---------------------------------------------------------------*
118600     DISPLAY "GTFVMAIN - CLEANUP STARTING".
118700     SET     WK-SW-KEEP-LOOPING      TO TRUE.
118800     PERFORM F900-CLEANUP-ONE-PASS
118900        THRU F909-CLEANUP-ONE-PASS-EX
119000        UNTIL WK-SW-STOP-LOOPING.
119100     DISPLAY "GTFVMAIN - CLEANUP COMPLETE AFTER "
119200         WK-CT-CLEANUP-PASSES " PASS(ES)".
119300*
119400*---------------------------------------------------------------*
119500 F099-CLEANUP-CONTROL-EX.
119600*---------------------------------------------------------------*
119700     EXIT.
119800*
119900*---------------------------------------------------------------*
120000 F900-CLEANUP-ONE-PASS.
120100*---------------------------------------------------------------*
120200     ADD     1                       TO    WK-CT-CLEANUP-PASSES.
120300     MOVE    ZERO                    TO    WK-CT-PASS-CHANGES.
120400     PERFORM F100-REMOVE-ORPHAN-ROUTES
120500        THRU F109-REMOVE-ORPHAN-ROUTES-EX.
120600     PERFORM F120-REMOVE-ROUTES-UNUSED-BY-TRIPS
120700        THRU F129-REMOVE-ROUTES-UNUSED-BY-TRIPS-EX.
120800     PERFORM F200-REMOVE-ORPHAN-TRIPS
120900        THRU F209-REMOVE-ORPHAN-TRIPS-EX.
121000     PERFORM F300-REMOVE-ORPHAN-STOPTIMES
121100        THRU F309-REMOVE-ORPHAN-STOPTIMES-EX.
121200     PERFORM F400-REMOVE-UNVIABLE-TRIPS
121300        THRU F409-REMOVE-UNVIABLE-TRIPS-EX.
121400     PERFORM F450-REMOVE-DANGLING-PARENT-STOPS
121500        THRU F459-REMOVE-DANGLING-PARENT-STOPS-EX.
121600     PERFORM F500-REMOVE-UNUSED-STOPS
121700        THRU F509-REMOVE-UNUSED-STOPS-EX.
121800     PERFORM F600-REMOVE-ORPHAN-CALENDARS
121900        THRU F609-REMOVE-ORPHAN-CALENDARS-EX.
122000     PERFORM F700-REMOVE-DANGLING-STOPTIMES
122100        THRU F709-REMOVE-DANGLING-STOPTIMES-EX.
122200     PERFORM F800-REMOVE-ORPHAN-TRANSFERS
122300        THRU F809-REMOVE-ORPHAN-TRANSFERS-EX.
122400     IF      WK-CT-PASS-CHANGES EQUAL ZERO
122500             SET WK-SW-STOP-LOOPING  TO TRUE
122600     ELSE
122700             SET WK-SW-KEEP-LOOPING  TO TRUE.
122800*
122900*---------------------------------------------------------------*
123000 F909-CLEANUP-ONE-PASS-EX.
123100*---------------------------------------------------------------*
123200     EXIT.
123300*
123400 EJECT
123500*---------------------------------------------------------------*
123600 F100-REMOVE-ORPHAN-ROUTES.
123700*---------------------------------------------------------------*
123800*    A LINE WHOSE OPERATOR IS NO LONGER IN THE OPERATOR SET IS
123900*    AN ORPHAN.
124000     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-BEFORE-COUNT.
124100     PERFORM F110-CHECK-ONE-RTE-ORPHAN
124200        THRU F119-CHECK-ONE-RTE-ORPHAN-EX
124300        VARYING WK-IX-RTE FROM 1 BY 1
124400        UNTIL WK-IX-RTE GREATER THAN WK-CT-RTE-LOADED.
124500     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-AFTER-COUNT.
124600     MOVE    "LINE"                  TO    WK-G-SET-NAME.
124700     PERFORM G900-LOG-SET-SIZE-CHANGE
124800        THRU G909-LOG-SET-SIZE-CHANGE-EX.
124900*
125000*---------------------------------------------------------------*
125100 F109-REMOVE-ORPHAN-ROUTES-EX.
125200*---------------------------------------------------------------*
125300     EXIT.
125400*
125500*---------------------------------------------------------------*
125600 F110-CHECK-ONE-RTE-ORPHAN.
125700*---------------------------------------------------------------*
125800     IF      NOT WK-T-RTE-ACTIVE(WK-IX-RTE)
125900             GO TO F119-CHECK-ONE-RTE-ORPHAN-EX.
126000     MOVE    WK-T-RTE-AGENCY-ID(WK-IX-RTE)
126100                                     TO    WK-WK-SRCH-KEY.
126200     PERFORM X100-FIND-AGENCY-BY-ID
126300        THRU X109-FIND-AGENCY-BY-ID-EX.
126400     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
126500             GO TO F119-CHECK-ONE-RTE-ORPHAN-EX.
126600     MOVE    "N"          TO WK-T-RTE-ACTIVE-SW(WK-IX-RTE).
126700     SUBTRACT 1                      FROM  WK-CT-RTE-ACTIVE.
126800     ADD     1                       TO    WK-CT-PASS-CHANGES.
126900*
127000*---------------------------------------------------------------*
127100 F119-CHECK-ONE-RTE-ORPHAN-EX.
127200*---------------------------------------------------------------*
127300     EXIT.
127400*
127500 EJECT
127600*---------------------------------------------------------------*
127700 F120-REMOVE-ROUTES-UNUSED-BY-TRIPS.
127800*---------------------------------------------------------------*
127900*    A LINE NO LONGER RUN BY ANY JOURNEY IS OF NO USE AND IS
128000*    DROPPED, EVEN IF ITS OPERATOR STILL EXISTS - GTF018,
128100*    22/02/1996.
128200     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-BEFORE-COUNT.
128300     PERFORM F130-CHECK-ONE-RTE-USED
128400        THRU F139-CHECK-ONE-RTE-USED-EX
128500        VARYING WK-IX-RTE FROM 1 BY 1
128600        UNTIL WK-IX-RTE GREATER THAN WK-CT-RTE-LOADED.
128700     MOVE    WK-CT-RTE-ACTIVE        TO    WK-G-AFTER-COUNT.
128800     MOVE    "LINE"                  TO    WK-G-SET-NAME.
128900     PERFORM G900-LOG-SET-SIZE-CHANGE
129000        THRU G909-LOG-SET-SIZE-CHANGE-EX.
129100*
129200*---------------------------------------------------------------*
129300 F129-REMOVE-ROUTES-UNUSED-BY-TRIPS-EX.
129400*---------------------------------------------------------------*
129500     EXIT.
129600*
129700*---------------------------------------------------------------*
129800 F130-CHECK-ONE-RTE-USED.
129900*---------------------------------------------------------------*
130000     IF      NOT WK-T-RTE-ACTIVE(WK-IX-RTE)
130100             GO TO F139-CHECK-ONE-RTE-USED-EX.
130200     MOVE    WK-T-RTE-ID(WK-IX-RTE)  TO    WK-WK-SRCH-KEY.
130300     PERFORM X530-ANY-TRIP-FOR-ROUTE
130400        THRU X539-ANY-TRIP-FOR-ROUTE-EX.
130500     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
130600             GO TO F139-CHECK-ONE-RTE-USED-EX.
130700     MOVE    "N"          TO WK-T-RTE-ACTIVE-SW(WK-IX-RTE).
130800     SUBTRACT 1                      FROM  WK-CT-RTE-ACTIVE.
130900     ADD     1                       TO    WK-CT-PASS-CHANGES.
131000*
131100*---------------------------------------------------------------*
131200 F139-CHECK-ONE-RTE-USED-EX.
131300*---------------------------------------------------------------*
131400     EXIT.
131500*
131600 EJECT
131700*---------------------------------------------------------------*
131800 F200-REMOVE-ORPHAN-TRIPS.
131900*---------------------------------------------------------------*
132000*    A JOURNEY WHOSE LINE IS NO LONGER IN THE LINE SET IS AN
132100*    ORPHAN.
132200     MOVE    WK-CT-TRP-ACTIVE        TO    WK-G-BEFORE-COUNT.
132300     PERFORM F210-CHECK-ONE-TRP-ORPHAN
132400        THRU F219-CHECK-ONE-TRP-ORPHAN-EX
132500        VARYING WK-IX-TRP FROM 1 BY 1
132600        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED.
132700     MOVE    WK-CT-TRP-ACTIVE        TO    WK-G-AFTER-COUNT.
132800     MOVE    "JOURNEY"               TO    WK-G-SET-NAME.
132900     PERFORM G900-LOG-SET-SIZE-CHANGE
133000        THRU G909-LOG-SET-SIZE-CHANGE-EX.
133100*
133200*---------------------------------------------------------------*
133300 F209-REMOVE-ORPHAN-TRIPS-EX.
133400*---------------------------------------------------------------*
133500     EXIT.
133600*
133700*---------------------------------------------------------------*
133800 F210-CHECK-ONE-TRP-ORPHAN.
133900*---------------------------------------------------------------*
134000     IF      NOT WK-T-TRP-ACTIVE(WK-IX-TRP)
134100             GO TO F219-CHECK-ONE-TRP-ORPHAN-EX.
134200     MOVE    WK-T-TRP-ROUTE-ID(WK-IX-TRP)
134300                                     TO    WK-WK-SRCH-KEY.
134400     PERFORM X200-FIND-ROUTE-BY-ID
134500        THRU X209-FIND-ROUTE-BY-ID-EX.
134600     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
134700             GO TO F219-CHECK-ONE-TRP-ORPHAN-EX.
134800     MOVE    "N"          TO WK-T-TRP-ACTIVE-SW(WK-IX-TRP).
134900     SUBTRACT 1                      FROM  WK-CT-TRP-ACTIVE.
135000     ADD     1                       TO    WK-CT-PASS-CHANGES.
135100*
135200*---------------------------------------------------------------*
135300 F219-CHECK-ONE-TRP-ORPHAN-EX.
135400*---------------------------------------------------------------*
135500     EXIT.
135600*
135700 EJECT
135800*---------------------------------------------------------------*
135900 F300-REMOVE-ORPHAN-STOPTIMES.
136000*---------------------------------------------------------------*
136100*    A STOP-TIME WHOSE JOURNEY IS NO LONGER IN THE JOURNEY SET
136200*    IS AN ORPHAN.
136300     MOVE    WK-CT-STM-ACTIVE        TO    WK-G-BEFORE-COUNT.
136400     PERFORM F310-CHECK-ONE-STM-ORPHAN
136500        THRU F319-CHECK-ONE-STM-ORPHAN-EX
136600        VARYING WK-IX-STM FROM 1 BY 1
136700        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED.
136800     MOVE    WK-CT-STM-ACTIVE        TO    WK-G-AFTER-COUNT.
136900     MOVE    "STOP-TIME"             TO    WK-G-SET-NAME.
137000     PERFORM G900-LOG-SET-SIZE-CHANGE
137100        THRU G909-LOG-SET-SIZE-CHANGE-EX.
137200*
137300*---------------------------------------------------------------*
137400 F309-REMOVE-ORPHAN-STOPTIMES-EX.
137500*---------------------------------------------------------------*
137600     EXIT.
137700*
137800*---------------------------------------------------------------*
137900 F310-CHECK-ONE-STM-ORPHAN.
138000*---------------------------------------------------------------*
138100     IF      NOT WK-T-STM-ACTIVE(WK-IX-STM)
138200             GO TO F319-CHECK-ONE-STM-ORPHAN-EX.
138300     MOVE    WK-T-STM-TRIP-ID(WK-IX-STM)
138400                                     TO    WK-WK-SRCH-KEY.
138500     PERFORM X400-FIND-TRIP-BY-ID
138600        THRU X409-FIND-TRIP-BY-ID-EX.
138700     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
138800             GO TO F319-CHECK-ONE-STM-ORPHAN-EX.
138900     MOVE    "N"          TO WK-T-STM-ACTIVE-SW(WK-IX-STM).
139000     SUBTRACT 1                      FROM  WK-CT-STM-ACTIVE.
139100     ADD     1                       TO    WK-CT-PASS-CHANGES.
139200*
139300*---------------------------------------------------------------*
139400 F319-CHECK-ONE-STM-ORPHAN-EX.
139500*---------------------------------------------------------------*
139600     EXIT.
139700*
139800 EJECT
139900*---------------------------------------------------------------*
140000 F400-REMOVE-UNVIABLE-TRIPS.
140100*---------------------------------------------------------------*
140200*    A JOURNEY VISITING FEWER THAN TWO STOPS IS OF NO SCHEDULING
140300*    VALUE AND IS DROPPED - GTF010, 27/08/1991.
140400     MOVE    WK-CT-TRP-ACTIVE        TO    WK-G-BEFORE-COUNT.
140500     PERFORM F410-CHECK-ONE-TRP-VIABLE
140600        THRU F419-CHECK-ONE-TRP-VIABLE-EX
140700        VARYING WK-IX-TRP FROM 1 BY 1
140800        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED.
140900     MOVE    WK-CT-TRP-ACTIVE        TO    WK-G-AFTER-COUNT.
141000     MOVE    "JOURNEY"               TO    WK-G-SET-NAME.
141100     PERFORM G900-LOG-SET-SIZE-CHANGE
141200        THRU G909-LOG-SET-SIZE-CHANGE-EX.
141300*
141400*---------------------------------------------------------------*
141500 F409-REMOVE-UNVIABLE-TRIPS-EX.
141600*---------------------------------------------------------------*
141700     EXIT.
141800*
141900*---------------------------------------------------------------*
142000 F410-CHECK-ONE-TRP-VIABLE.
142100*---------------------------------------------------------------*
142200     IF      NOT WK-T-TRP-ACTIVE(WK-IX-TRP)
142300             GO TO F419-CHECK-ONE-TRP-VIABLE-EX.
142400     MOVE    WK-T-TRP-ID(WK-IX-TRP)  TO    WK-WK-SRCH-KEY.
142500     PERFORM X600-COUNT-STOPTIMES-FOR-TRIP
142600        THRU X609-COUNT-STOPTIMES-FOR-TRIP-EX.
142700     IF      WK-WK-SRCH-RESULT-CT NOT LESS THAN 2
142800             GO TO F419-CHECK-ONE-TRP-VIABLE-EX.
142900     MOVE    "N"          TO WK-T-TRP-ACTIVE-SW(WK-IX-TRP).
143000     SUBTRACT 1                      FROM  WK-CT-TRP-ACTIVE.
143100     ADD     1                       TO    WK-CT-PASS-CHANGES.
143200*
143300*---------------------------------------------------------------*
143400 F419-CHECK-ONE-TRP-VIABLE-EX.
143500*---------------------------------------------------------------*
143600     EXIT.
143700*
143800 EJECT
143900*---------------------------------------------------------------*
144000 F450-REMOVE-DANGLING-PARENT-STOPS.
144100*---------------------------------------------------------------*
144200*    A QUAY NAMING A PARENT STATION THAT NO LONGER EXISTS IN THE
144300*    STOPPING POINT SET IS ITSELF DROPPED, NOT JUST DE-LINKED -
144400*    GTF013, 12/11/1992.
144500     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-BEFORE-COUNT.
144600     PERFORM F460-CHECK-ONE-STP-PARENT
144700        THRU F469-CHECK-ONE-STP-PARENT-EX
144800        VARYING WK-IX-STP FROM 1 BY 1
144900        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED.
145000     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-AFTER-COUNT.
145100     MOVE    "STOPPING POINT"        TO    WK-G-SET-NAME.
145200     PERFORM G900-LOG-SET-SIZE-CHANGE
145300        THRU G909-LOG-SET-SIZE-CHANGE-EX.
145400*
145500*---------------------------------------------------------------*
145600 F459-REMOVE-DANGLING-PARENT-STOPS-EX.
145700*---------------------------------------------------------------*
145800     EXIT.
145900*
146000*---------------------------------------------------------------*
146100 F460-CHECK-ONE-STP-PARENT.
146200*---------------------------------------------------------------*
146300     IF      NOT WK-T-STP-ACTIVE(WK-IX-STP)
146400             GO TO F469-CHECK-ONE-STP-PARENT-EX.
146500     IF      WK-T-STP-IS-STATION(WK-IX-STP)
146600             GO TO F469-CHECK-ONE-STP-PARENT-EX.
146700     IF      WK-T-STP-PARENT-STN(WK-IX-STP) EQUAL SPACES
146800             GO TO F469-CHECK-ONE-STP-PARENT-EX.
146900     MOVE    WK-T-STP-PARENT-STN(WK-IX-STP)
147000                                     TO    WK-WK-SRCH-KEY.
147100     PERFORM X310-FIND-STATION-BY-ID
147200        THRU X319-FIND-STATION-BY-ID-EX.
147300     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
147400             GO TO F469-CHECK-ONE-STP-PARENT-EX.
147500     MOVE    "N"          TO WK-T-STP-ACTIVE-SW(WK-IX-STP).
147600     SUBTRACT 1                      FROM  WK-CT-STP-ACTIVE.
147700     ADD     1                       TO    WK-CT-PASS-CHANGES.
147800*
147900*---------------------------------------------------------------*
148000 F469-CHECK-ONE-STP-PARENT-EX.
148100*---------------------------------------------------------------*
148200     EXIT.
148300*
148400 EJECT
148500*---------------------------------------------------------------*
148600 F500-REMOVE-UNUSED-STOPS.
148700*---------------------------------------------------------------*
148800*    A QUAY NO LONGER VISITED BY ANY STOP-TIME IS OF NO USE AND
148900*    IS DROPPED.  A STATION NO LONGER CLAIMED AS PARENT BY ANY
149000*    QUAY IS A DANGLING PARENT AND IS ALSO DROPPED - GTF013,
149100*    12/11/1992.
149200     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-BEFORE-COUNT.
149300     PERFORM F510-CHECK-ONE-STP-USED
149400        THRU F519-CHECK-ONE-STP-USED-EX
149500        VARYING WK-IX-STP FROM 1 BY 1
149600        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED.
149700     MOVE    WK-CT-STP-ACTIVE        TO    WK-G-AFTER-COUNT.
149800     MOVE    "STOPPING POINT"        TO    WK-G-SET-NAME.
149900     PERFORM G900-LOG-SET-SIZE-CHANGE
150000        THRU G909-LOG-SET-SIZE-CHANGE-EX.
150100*
150200*---------------------------------------------------------------*
150300 F509-REMOVE-UNUSED-STOPS-EX.
150400*---------------------------------------------------------------*
150500     EXIT.
150600*
150700*---------------------------------------------------------------*
150800 F510-CHECK-ONE-STP-USED.
150900*---------------------------------------------------------------*
151000     IF      NOT WK-T-STP-ACTIVE(WK-IX-STP)
151100             GO TO F519-CHECK-ONE-STP-USED-EX.
151200     MOVE    WK-T-STP-ID(WK-IX-STP)  TO    WK-WK-SRCH-KEY.
151300     IF      WK-T-STP-IS-STATION(WK-IX-STP)
151400             PERFORM X620-ANY-STOP-WITH-PARENT
151500                THRU X629-ANY-STOP-WITH-PARENT-EX
151600     ELSE
151700             PERFORM X610-ANY-STOPTIME-FOR-STOP
151800                THRU X619-ANY-STOPTIME-FOR-STOP-EX.
151900     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
152000             GO TO F519-CHECK-ONE-STP-USED-EX.
152100     MOVE    "N"          TO WK-T-STP-ACTIVE-SW(WK-IX-STP).
152200     SUBTRACT 1                      FROM  WK-CT-STP-ACTIVE.
152300     ADD     1                       TO    WK-CT-PASS-CHANGES.
152400*
152500*---------------------------------------------------------------*
152600 F519-CHECK-ONE-STP-USED-EX.
152700*---------------------------------------------------------------*
152800     EXIT.
152900*
153000 EJECT
153100*---------------------------------------------------------------*
153200 F600-REMOVE-ORPHAN-CALENDARS.
153300*---------------------------------------------------------------*
153400*    A SERVICE CALENDAR OR CALENDAR EXCEPTION NO LONGER USED BY
153500*    ANY JOURNEY IS OF NO USE AND IS DROPPED.
153600     MOVE    WK-CT-CAL-ACTIVE        TO    WK-G-BEFORE-COUNT.
153700     PERFORM F610-CHECK-ONE-CAL-USED
153800        THRU F619-CHECK-ONE-CAL-USED-EX
153900        VARYING WK-IX-CAL FROM 1 BY 1
154000        UNTIL WK-IX-CAL GREATER THAN WK-CT-CAL-LOADED.
154100     MOVE    WK-CT-CAL-ACTIVE        TO    WK-G-AFTER-COUNT.
154200     MOVE    "SERVICE CALENDAR"      TO    WK-G-SET-NAME.
154300     PERFORM G900-LOG-SET-SIZE-CHANGE
154400        THRU G909-LOG-SET-SIZE-CHANGE-EX.
154500*
154600     MOVE    WK-CT-CLD-ACTIVE        TO    WK-G-BEFORE-COUNT.
154700     PERFORM F620-CHECK-ONE-CLD-USED
154800        THRU F629-CHECK-ONE-CLD-USED-EX
154900        VARYING WK-IX-CLD FROM 1 BY 1
155000        UNTIL WK-IX-CLD GREATER THAN WK-CT-CLD-LOADED.
155100     MOVE    WK-CT-CLD-ACTIVE        TO    WK-G-AFTER-COUNT.
155200     MOVE    "CALENDAR EXCEPTION"    TO    WK-G-SET-NAME.
155300     PERFORM G900-LOG-SET-SIZE-CHANGE
155400        THRU G909-LOG-SET-SIZE-CHANGE-EX.
155500*
155600*---------------------------------------------------------------*
155700 F609-REMOVE-ORPHAN-CALENDARS-EX.
155800*---------------------------------------------------------------*
155900     EXIT.
156000*
156100*---------------------------------------------------------------*
156200 F610-CHECK-ONE-CAL-USED.
156300*---------------------------------------------------------------*
156400     IF      NOT WK-T-CAL-ACTIVE(WK-IX-CAL)
156500             GO TO F619-CHECK-ONE-CAL-USED-EX.
156600     MOVE    WK-T-CAL-SERVICE-ID(WK-IX-CAL)
156700                                     TO    WK-WK-SRCH-KEY.
156800     PERFORM X520-ANY-TRIP-FOR-SERVICE
156900        THRU X529-ANY-TRIP-FOR-SERVICE-EX.
157000     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
157100             GO TO F619-CHECK-ONE-CAL-USED-EX.
157200     MOVE    "N"          TO WK-T-CAL-ACTIVE-SW(WK-IX-CAL).
157300     SUBTRACT 1                      FROM  WK-CT-CAL-ACTIVE.
157400     ADD     1                       TO    WK-CT-PASS-CHANGES.
157500*
157600*---------------------------------------------------------------*
157700 F619-CHECK-ONE-CAL-USED-EX.
157800*---------------------------------------------------------------*
157900     EXIT.
158000*
158100*---------------------------------------------------------------*
158200 F620-CHECK-ONE-CLD-USED.
158300*---------------------------------------------------------------*
158400     IF      NOT WK-T-CLD-ACTIVE(WK-IX-CLD)
158500             GO TO F629-CHECK-ONE-CLD-USED-EX.
158600     MOVE    WK-T-CLD-SERVICE-ID(WK-IX-CLD)
158700                                     TO    WK-WK-SRCH-KEY.
158800     PERFORM X520-ANY-TRIP-FOR-SERVICE
158900        THRU X529-ANY-TRIP-FOR-SERVICE-EX.
159000     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
159100             GO TO F629-CHECK-ONE-CLD-USED-EX.
159200     MOVE    "N"          TO WK-T-CLD-ACTIVE-SW(WK-IX-CLD).
159300     SUBTRACT 1                      FROM  WK-CT-CLD-ACTIVE.
159400     ADD     1                       TO    WK-CT-PASS-CHANGES.
159500*
159600*---------------------------------------------------------------*
159700 F629-CHECK-ONE-CLD-USED-EX.
159800*---------------------------------------------------------------*
159900     EXIT.
160000*
160100 EJECT
160200*---------------------------------------------------------------*
160300 F700-REMOVE-DANGLING-STOPTIMES.
160400*---------------------------------------------------------------*
160500*    A STOP-TIME REFERENCING A STOPPING POINT DROPPED BY THIS
160600*    OR AN EARLIER PASS IS NOW DANGLING AND IS DROPPED IN TURN.
160700     MOVE    WK-CT-STM-ACTIVE        TO    WK-G-BEFORE-COUNT.
160800     PERFORM F710-CHECK-ONE-STM-DANGLING
160900        THRU F719-CHECK-ONE-STM-DANGLING-EX
161000        VARYING WK-IX-STM FROM 1 BY 1
161100        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED.
161200     MOVE    WK-CT-STM-ACTIVE        TO    WK-G-AFTER-COUNT.
161300     MOVE    "STOP-TIME"             TO    WK-G-SET-NAME.
161400     PERFORM G900-LOG-SET-SIZE-CHANGE
161500        THRU G909-LOG-SET-SIZE-CHANGE-EX.
161600*
161700*---------------------------------------------------------------*
161800 F709-REMOVE-DANGLING-STOPTIMES-EX.
161900*---------------------------------------------------------------*
162000     EXIT.
162100*
162200*---------------------------------------------------------------*
162300 F710-CHECK-ONE-STM-DANGLING.
162400*---------------------------------------------------------------*
162500     IF      NOT WK-T-STM-ACTIVE(WK-IX-STM)
162600             GO TO F719-CHECK-ONE-STM-DANGLING-EX.
162700     MOVE    WK-T-STM-STOP-ID(WK-IX-STM)
162800                                     TO    WK-WK-SRCH-KEY.
162900     PERFORM X300-FIND-STOP-BY-ID
163000        THRU X309-FIND-STOP-BY-ID-EX.
163100     IF      WK-WK-SRCH-RESULT-IX GREATER THAN ZERO
163200             GO TO F719-CHECK-ONE-STM-DANGLING-EX.
163300     MOVE    "N"          TO WK-T-STM-ACTIVE-SW(WK-IX-STM).
163400     SUBTRACT 1                      FROM  WK-CT-STM-ACTIVE.
163500     ADD     1                       TO    WK-CT-PASS-CHANGES.
163600*
163700*---------------------------------------------------------------*
163800 F719-CHECK-ONE-STM-DANGLING-EX.
163900*---------------------------------------------------------------*
164000     EXIT.
164100*
164200 EJECT
164300*---------------------------------------------------------------*
164400 F800-REMOVE-ORPHAN-TRANSFERS.
164500*---------------------------------------------------------------*
164600*    A CONNECTION RULE IS DROPPED IF ANY OF ITS SIX OPTIONAL KEY
164700*    FIELDS IS FILLED IN BUT NO LONGER RESOLVES TO A SURVIVING
164800*    STOP, LINE OR JOURNEY - GTF034, 02/11/2006.
164900     MOVE    WK-CT-XFR-ACTIVE        TO    WK-G-BEFORE-COUNT.
165000     PERFORM F810-CHECK-ONE-XFR-ORPHAN
165100        THRU F819-CHECK-ONE-XFR-ORPHAN-EX
165200        VARYING WK-IX-XFR FROM 1 BY 1
165300        UNTIL WK-IX-XFR GREATER THAN WK-CT-XFR-LOADED.
165400     MOVE    WK-CT-XFR-ACTIVE        TO    WK-G-AFTER-COUNT.
165500     MOVE    "CONNECTION"            TO    WK-G-SET-NAME.
165600     PERFORM G900-LOG-SET-SIZE-CHANGE
165700        THRU G909-LOG-SET-SIZE-CHANGE-EX.
165800*
165900*---------------------------------------------------------------*
166000 F809-REMOVE-ORPHAN-TRANSFERS-EX.
166100*---------------------------------------------------------------*
166200     EXIT.
166300*
166400*---------------------------------------------------------------*
166500 F810-CHECK-ONE-XFR-ORPHAN.
166600*---------------------------------------------------------------*
166700     IF      NOT WK-T-XFR-ACTIVE(WK-IX-XFR)
166800             GO TO F819-CHECK-ONE-XFR-ORPHAN-EX.
166900*
167000     IF      WK-T-XFR-FROM-STOP-ID(WK-IX-XFR) EQUAL SPACES
167100             GO TO F812-CHECK-TO-STOP.
167200     MOVE    WK-T-XFR-FROM-STOP-ID(WK-IX-XFR)
167300                                     TO    WK-WK-SRCH-KEY.
167400     PERFORM X300-FIND-STOP-BY-ID THRU X309-FIND-STOP-BY-ID-EX.
167500     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
167600             GO TO F818-DROP-THE-TRANSFER.
167700*
167800 F812-CHECK-TO-STOP.
167900     IF      WK-T-XFR-TO-STOP-ID(WK-IX-XFR) EQUAL SPACES
168000             GO TO F813-CHECK-FROM-ROUTE.
168100     MOVE    WK-T-XFR-TO-STOP-ID(WK-IX-XFR)
168200                                     TO    WK-WK-SRCH-KEY.
168300     PERFORM X300-FIND-STOP-BY-ID THRU X309-FIND-STOP-BY-ID-EX.
168400     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
168500             GO TO F818-DROP-THE-TRANSFER.
168600*
168700 F813-CHECK-FROM-ROUTE.
168800     IF      WK-T-XFR-FROM-ROUTE-ID(WK-IX-XFR) EQUAL SPACES
168900             GO TO F814-CHECK-TO-ROUTE.
169000     MOVE    WK-T-XFR-FROM-ROUTE-ID(WK-IX-XFR)
169100                                     TO    WK-WK-SRCH-KEY.
169200     PERFORM X200-FIND-ROUTE-BY-ID THRU X209-FIND-ROUTE-BY-ID-EX.
169300     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
169400             GO TO F818-DROP-THE-TRANSFER.
169500*
169600 F814-CHECK-TO-ROUTE.
169700     IF      WK-T-XFR-TO-ROUTE-ID(WK-IX-XFR) EQUAL SPACES
169800             GO TO F815-CHECK-FROM-TRIP.
169900     MOVE    WK-T-XFR-TO-ROUTE-ID(WK-IX-XFR)
170000                                     TO    WK-WK-SRCH-KEY.
170100     PERFORM X200-FIND-ROUTE-BY-ID THRU X209-FIND-ROUTE-BY-ID-EX.
170200     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
170300             GO TO F818-DROP-THE-TRANSFER.
170400*
170500 F815-CHECK-FROM-TRIP.
170600     IF      WK-T-XFR-FROM-TRIP-ID(WK-IX-XFR) EQUAL SPACES
170700             GO TO F816-CHECK-TO-TRIP.
170800     MOVE    WK-T-XFR-FROM-TRIP-ID(WK-IX-XFR)
170900                                     TO    WK-WK-SRCH-KEY.
171000     PERFORM X400-FIND-TRIP-BY-ID THRU X409-FIND-TRIP-BY-ID-EX.
171100     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
171200             GO TO F818-DROP-THE-TRANSFER.
171300*
171400 F816-CHECK-TO-TRIP.
171500     IF      WK-T-XFR-TO-TRIP-ID(WK-IX-XFR) EQUAL SPACES
171600             GO TO F819-CHECK-ONE-XFR-ORPHAN-EX.
171700     MOVE    WK-T-XFR-TO-TRIP-ID(WK-IX-XFR)
171800                                     TO    WK-WK-SRCH-KEY.
171900     PERFORM X400-FIND-TRIP-BY-ID THRU X409-FIND-TRIP-BY-ID-EX.
172000     IF      WK-WK-SRCH-RESULT-IX EQUAL ZERO
172100             GO TO F818-DROP-THE-TRANSFER.
172200     GO TO   F819-CHECK-ONE-XFR-ORPHAN-EX.
172300*
172400 F818-DROP-THE-TRANSFER.
172500     MOVE    "N"          TO WK-T-XFR-ACTIVE-SW(WK-IX-XFR).
172600     SUBTRACT 1                      FROM  WK-CT-XFR-ACTIVE.
172700     ADD     1                       TO    WK-CT-PASS-CHANGES.
172800*
172900*---------------------------------------------------------------*
173000 F819-CHECK-ONE-XFR-ORPHAN-EX.
173100*---------------------------------------------------------------*
173200     EXIT.
173300*
173400 EJECT
173500*=================================================================
173600* G-SERIES - PROGRESS LOG.  ONE PLAIN DISPLAY LINE EVERY TIME A
173700* SET'S SIZE CAN HAVE CHANGED, FOR THE OPERATOR TO WATCH THE JOB
173800* RUN ON THE CONSOLE.
173900*=================================================================
174000*---------------------------------------------------------------*
174100 G900-LOG-SET-SIZE-CHANGE.
174200*---------------------------------------------------------------*
174300     COMPUTE WK-G-DELTA = WK-G-AFTER-COUNT - WK-G-BEFORE-COUNT.
174400     DISPLAY "GTFVMAIN - SET " WK-G-SET-NAME
174500         " BEFORE " WK-G-BEFORE-COUNT
174600         " AFTER "  WK-G-AFTER-COUNT
174700         " CHANGE " WK-G-DELTA.
174800*
174900*---------------------------------------------------------------*
175000 G909-LOG-SET-SIZE-CHANGE-EX.
175100*---------------------------------------------------------------*
175200     EXIT.
175300*
175400 EJECT
175500*=================================================================
175600* X-SERIES - REUSABLE TABLE-SEARCH PARAGRAPHS.  EACH TAKES ITS
175700* KEY IN WK-WK-SRCH-KEY AND RETURNS A FOUND INDEX (ZERO IF NOT
175800* FOUND) IN WK-WK-SRCH-RESULT-IX, EXCEPT X600 WHICH RETURNS A
175900* COUNT IN WK-WK-SRCH-RESULT-CT.  ALL SEARCHES ARE RESTRICTED TO
176000* ACTIVE (NOT YET REMOVED) ENTRIES.
176100*=================================================================
176200*---------------------------------------------------------------*
176300 X100-FIND-AGENCY-BY-ID.
176400*---------------------------------------------------------------*
176500     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
176600     PERFORM X105-SCAN-AGENCY-TABLE
176700        THRU X105-SCAN-AGENCY-TABLE-EX
176800        VARYING WK-IX-AGCY FROM 1 BY 1
176900        UNTIL WK-IX-AGCY GREATER THAN WK-CT-AGCY-LOADED
177000           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
177100*
177200*---------------------------------------------------------------*
177300 X109-FIND-AGENCY-BY-ID-EX.
177400*---------------------------------------------------------------*
177500     EXIT.
177600*
177700*---------------------------------------------------------------*
177800 X105-SCAN-AGENCY-TABLE.
177900*---------------------------------------------------------------*
178000     IF      WK-T-AGCY-ACTIVE(WK-IX-AGCY)
178100       AND   WK-T-AGCY-ID(WK-IX-AGCY) EQUAL WK-WK-SRCH-KEY
178200             MOVE WK-IX-AGCY         TO    WK-WK-SRCH-RESULT-IX.
178300*
178400*---------------------------------------------------------------*
178500 X105-SCAN-AGENCY-TABLE-EX.
178600*---------------------------------------------------------------*
178700     EXIT.
178800*
178900 EJECT
179000*---------------------------------------------------------------*
179100 X200-FIND-ROUTE-BY-ID.
179200*---------------------------------------------------------------*
179300     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
179400     PERFORM X205-SCAN-ROUTE-TABLE
179500        THRU X205-SCAN-ROUTE-TABLE-EX
179600        VARYING WK-IX-RTE FROM 1 BY 1
179700        UNTIL WK-IX-RTE GREATER THAN WK-CT-RTE-LOADED
179800           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
179900*
180000*---------------------------------------------------------------*
180100 X209-FIND-ROUTE-BY-ID-EX.
180200*---------------------------------------------------------------*
180300     EXIT.
180400*
180500*---------------------------------------------------------------*
180600 X205-SCAN-ROUTE-TABLE.
180700*---------------------------------------------------------------*
180800     IF      WK-T-RTE-ACTIVE(WK-IX-RTE)
180900       AND   WK-T-RTE-ID(WK-IX-RTE) EQUAL WK-WK-SRCH-KEY
181000             MOVE WK-IX-RTE          TO    WK-WK-SRCH-RESULT-IX.
181100*
181200*---------------------------------------------------------------*
181300 X205-SCAN-ROUTE-TABLE-EX.
181400*---------------------------------------------------------------*
181500     EXIT.
181600*
181700 EJECT
181800*---------------------------------------------------------------*
181900 X300-FIND-STOP-BY-ID.
182000*---------------------------------------------------------------*
182100     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
182200     PERFORM X305-SCAN-STOP-TABLE
182300        THRU X305-SCAN-STOP-TABLE-EX
182400        VARYING WK-IX-STP FROM 1 BY 1
182500        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED
182600           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
182700*
182800*---------------------------------------------------------------*
182900 X309-FIND-STOP-BY-ID-EX.
183000*---------------------------------------------------------------*
183100     EXIT.
183200*
183300*---------------------------------------------------------------*
183400 X305-SCAN-STOP-TABLE.
183500*---------------------------------------------------------------*
183600     IF      WK-T-STP-ACTIVE(WK-IX-STP)
183700       AND   WK-T-STP-ID(WK-IX-STP) EQUAL WK-WK-SRCH-KEY
183800             MOVE WK-IX-STP          TO    WK-WK-SRCH-RESULT-IX.
183900*
184000*---------------------------------------------------------------*
184100 X305-SCAN-STOP-TABLE-EX.
184200*---------------------------------------------------------------*
184300     EXIT.
184400*
184500 EJECT
184600*---------------------------------------------------------------*
184700 X310-FIND-STATION-BY-ID.
184800*---------------------------------------------------------------*
184900*    RESTRICTED TO STATIONS ONLY - USED TO TEST A QUAY'S PARENT-
185000*    STATION REFERENCE - GTF013, 12/11/1992.
185100     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
185200     PERFORM X315-SCAN-STATION-TABLE
185300        THRU X315-SCAN-STATION-TABLE-EX
185400        VARYING WK-IX-STP FROM 1 BY 1
185500        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED
185600           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
185700*
185800*---------------------------------------------------------------*
185900 X319-FIND-STATION-BY-ID-EX.
186000*---------------------------------------------------------------*
186100     EXIT.
186200*
186300*---------------------------------------------------------------*
186400 X315-SCAN-STATION-TABLE.
186500*---------------------------------------------------------------*
186600     IF      WK-T-STP-ACTIVE(WK-IX-STP)
186700       AND   WK-T-STP-IS-STATION(WK-IX-STP)
186800       AND   WK-T-STP-ID(WK-IX-STP) EQUAL WK-WK-SRCH-KEY
186900             MOVE WK-IX-STP          TO    WK-WK-SRCH-RESULT-IX.
187000*
187100*---------------------------------------------------------------*
187200 X315-SCAN-STATION-TABLE-EX.
187300*---------------------------------------------------------------*
187400     EXIT.
187500*
187600 EJECT
187700*---------------------------------------------------------------*
187800 X400-FIND-TRIP-BY-ID.
187900*---------------------------------------------------------------*
188000     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
188100     PERFORM X405-SCAN-TRIP-TABLE
188200        THRU X405-SCAN-TRIP-TABLE-EX
188300        VARYING WK-IX-TRP FROM 1 BY 1
188400        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED
188500           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
188600*
188700*---------------------------------------------------------------*
188800 X409-FIND-TRIP-BY-ID-EX.
188900*---------------------------------------------------------------*
189000     EXIT.
189100*
189200*---------------------------------------------------------------*
189300 X405-SCAN-TRIP-TABLE.
189400*---------------------------------------------------------------*
189500     IF      WK-T-TRP-ACTIVE(WK-IX-TRP)
189600       AND   WK-T-TRP-ID(WK-IX-TRP) EQUAL WK-WK-SRCH-KEY
189700             MOVE WK-IX-TRP          TO    WK-WK-SRCH-RESULT-IX.
189800*
189900*---------------------------------------------------------------*
190000 X405-SCAN-TRIP-TABLE-EX.
190100*---------------------------------------------------------------*
190200     EXIT.
190300*
190400 EJECT
190500*---------------------------------------------------------------*
190600 X500-FIND-CALENDAR-BY-SVC.
190700*---------------------------------------------------------------*
190800     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
190900     PERFORM X505-SCAN-CALENDAR-TABLE
191000        THRU X505-SCAN-CALENDAR-TABLE-EX
191100        VARYING WK-IX-CAL FROM 1 BY 1
191200        UNTIL WK-IX-CAL GREATER THAN WK-CT-CAL-LOADED
191300           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
191400*
191500*---------------------------------------------------------------*
191600 X509-FIND-CALENDAR-BY-SVC-EX.
191700*---------------------------------------------------------------*
191800     EXIT.
191900*
192000*---------------------------------------------------------------*
192100 X505-SCAN-CALENDAR-TABLE.
192200*---------------------------------------------------------------*
192300     IF      WK-T-CAL-ACTIVE(WK-IX-CAL)
192400       AND   WK-T-CAL-SERVICE-ID(WK-IX-CAL) EQUAL WK-WK-SRCH-KEY
192500             MOVE WK-IX-CAL          TO    WK-WK-SRCH-RESULT-IX.
192600*
192700*---------------------------------------------------------------*
192800 X505-SCAN-CALENDAR-TABLE-EX.
192900*---------------------------------------------------------------*
193000     EXIT.
193100*
193200 EJECT
193300*---------------------------------------------------------------*
193400 X520-ANY-TRIP-FOR-SERVICE.
193500*---------------------------------------------------------------*
193600     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
193700     PERFORM X525-SCAN-TRIP-BY-SVC
193800        THRU X525-SCAN-TRIP-BY-SVC-EX
193900        VARYING WK-IX-TRP FROM 1 BY 1
194000        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED
194100           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
194200*
194300*---------------------------------------------------------------*
194400 X529-ANY-TRIP-FOR-SERVICE-EX.
194500*---------------------------------------------------------------*
194600     EXIT.
194700*
194800*---------------------------------------------------------------*
194900 X525-SCAN-TRIP-BY-SVC.
195000*---------------------------------------------------------------*
195100     IF      WK-T-TRP-ACTIVE(WK-IX-TRP)
195200       AND   WK-T-TRP-SERVICE-ID(WK-IX-TRP) EQUAL WK-WK-SRCH-KEY
195300             MOVE WK-IX-TRP          TO    WK-WK-SRCH-RESULT-IX.
195400*
195500*---------------------------------------------------------------*
195600 X525-SCAN-TRIP-BY-SVC-EX.
195700*---------------------------------------------------------------*
195800     EXIT.
195900*
196000 EJECT
196100*---------------------------------------------------------------*
196200 X530-ANY-TRIP-FOR-ROUTE.
196300*---------------------------------------------------------------*
196400     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
196500     PERFORM X535-SCAN-TRIP-BY-RTE
196600        THRU X535-SCAN-TRIP-BY-RTE-EX
196700        VARYING WK-IX-TRP FROM 1 BY 1
196800        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED
196900           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
197000*
197100*---------------------------------------------------------------*
197200 X539-ANY-TRIP-FOR-ROUTE-EX.
197300*---------------------------------------------------------------*
197400     EXIT.
197500*
197600*---------------------------------------------------------------*
197700 X535-SCAN-TRIP-BY-RTE.
197800*---------------------------------------------------------------*
197900     IF      WK-T-TRP-ACTIVE(WK-IX-TRP)
198000       AND   WK-T-TRP-ROUTE-ID(WK-IX-TRP) EQUAL WK-WK-SRCH-KEY
198100             MOVE WK-IX-TRP          TO    WK-WK-SRCH-RESULT-IX.
198200*
198300*---------------------------------------------------------------*
198400 X535-SCAN-TRIP-BY-RTE-EX.
198500*---------------------------------------------------------------*
198600     EXIT.
198700*
198800 EJECT
198900*---------------------------------------------------------------*
199000 X600-COUNT-STOPTIMES-FOR-TRIP.
199100*---------------------------------------------------------------*
199200     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-CT.
199300     PERFORM X605-ADD-STOPTIME-IF-MATCH
199400        THRU X605-ADD-STOPTIME-IF-MATCH-EX
199500        VARYING WK-IX-STM FROM 1 BY 1
199600        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED.
199700*
199800*---------------------------------------------------------------*
199900 X609-COUNT-STOPTIMES-FOR-TRIP-EX.
200000*---------------------------------------------------------------*
200100     EXIT.
200200*
200300*---------------------------------------------------------------*
200400 X605-ADD-STOPTIME-IF-MATCH.
200500*---------------------------------------------------------------*
200600     IF      WK-T-STM-ACTIVE(WK-IX-STM)
200700       AND   WK-T-STM-TRIP-ID(WK-IX-STM) EQUAL WK-WK-SRCH-KEY
200800             ADD 1                   TO    WK-WK-SRCH-RESULT-CT.
200900*
201000*---------------------------------------------------------------*
201100 X605-ADD-STOPTIME-IF-MATCH-EX.
201200*---------------------------------------------------------------*
201300     EXIT.
201400*
201500 EJECT
201600*---------------------------------------------------------------*
201700 X610-ANY-STOPTIME-FOR-STOP.
201800*---------------------------------------------------------------*
201900     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
202000     PERFORM X615-SCAN-STOPTIME-BY-STOP
202100        THRU X615-SCAN-STOPTIME-BY-STOP-EX
202200        VARYING WK-IX-STM FROM 1 BY 1
202300        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED
202400           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
202500*
202600*---------------------------------------------------------------*
202700 X619-ANY-STOPTIME-FOR-STOP-EX.
202800*---------------------------------------------------------------*
202900     EXIT.
203000*
203100*---------------------------------------------------------------*
203200 X615-SCAN-STOPTIME-BY-STOP.
203300*---------------------------------------------------------------*
203400     IF      WK-T-STM-ACTIVE(WK-IX-STM)
203500       AND   WK-T-STM-STOP-ID(WK-IX-STM) EQUAL WK-WK-SRCH-KEY
203600             MOVE WK-IX-STM          TO    WK-WK-SRCH-RESULT-IX.
203700*
203800*---------------------------------------------------------------*
203900 X615-SCAN-STOPTIME-BY-STOP-EX.
204000*---------------------------------------------------------------*
204100     EXIT.
204200*
204300 EJECT
204400*---------------------------------------------------------------*
204500 X620-ANY-STOP-WITH-PARENT.
204600*---------------------------------------------------------------*
204700     MOVE    ZERO                    TO    WK-WK-SRCH-RESULT-IX.
204800     PERFORM X625-SCAN-STOP-BY-PARENT
204900        THRU X625-SCAN-STOP-BY-PARENT-EX
205000        VARYING WK-IX-STP FROM 1 BY 1
205100        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED
205200           OR WK-WK-SRCH-RESULT-IX GREATER THAN ZERO.
205300*
205400*---------------------------------------------------------------*
205500 X629-ANY-STOP-WITH-PARENT-EX.
205600*---------------------------------------------------------------*
205700     EXIT.
205800*
205900*---------------------------------------------------------------*
206000 X625-SCAN-STOP-BY-PARENT.
206100*---------------------------------------------------------------*
206200     IF      WK-T-STP-ACTIVE(WK-IX-STP)
206300       AND   WK-T-STP-IS-QUAY(WK-IX-STP)
206400       AND   WK-T-STP-PARENT-STN(WK-IX-STP) EQUAL WK-WK-SRCH-KEY
206500             MOVE WK-IX-STP          TO    WK-WK-SRCH-RESULT-IX.
206600*
206700*---------------------------------------------------------------*
206800 X625-SCAN-STOP-BY-PARENT-EX.
206900*---------------------------------------------------------------*
207000     EXIT.
207100*
207200 EJECT
207300*=================================================================
207400* H-SERIES - SAVE.  THE SURVIVING (STILL-ACTIVE) ROWS OF EACH OF
207500* THE NINE SETS ARE WRITTEN BACK OUT IN LOAD ORDER.
207600*=================================================================
207700*---------------------------------------------------------------*
207800 H000-SAVE-GTFS-FEED.
207900*---------------------------------------------------------------*
208000     DISPLAY "GTFVMAIN - SAVE STARTING".
208100     PERFORM H100-SAVE-AGENCIES  THRU H109-SAVE-AGENCIES-EX.
208200     PERFORM H200-SAVE-ROUTES    THRU H209-SAVE-ROUTES-EX.
208300     PERFORM H300-SAVE-STOPS     THRU H309-SAVE-STOPS-EX.
208400     PERFORM H400-SAVE-STOPTIMES THRU H409-SAVE-STOPTIMES-EX.
208500     PERFORM H500-SAVE-TRIPS     THRU H509-SAVE-TRIPS-EX.
208600     PERFORM H600-SAVE-CALENDAR  THRU H609-SAVE-CALENDAR-EX.
208700     PERFORM H700-SAVE-CALDATES  THRU H709-SAVE-CALDATES-EX.
208800     PERFORM H800-SAVE-TRANSFERS THRU H809-SAVE-TRANSFERS-EX.
208900     PERFORM H900-SAVE-FEEDINFO  THRU H909-SAVE-FEEDINFO-EX.
209000     DISPLAY "GTFVMAIN - SAVE COMPLETE".
209100*
209200*---------------------------------------------------------------*
209300 H099-SAVE-GTFS-FEED-EX.
209400*---------------------------------------------------------------*
209500     EXIT.
209600*
209700*---------------------------------------------------------------*
209800 H100-SAVE-AGENCIES.
209900*---------------------------------------------------------------*
210000     OPEN    OUTPUT GTFAGCY.
210100     IF      NOT WK-C-SUCCESSFUL
210200             DISPLAY "GTFVMAIN - OPEN ERROR - GTFAGCY"
210300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
210400             GO TO Y900-ABNORMAL-TERMINATION.
210500     PERFORM H110-WRITE-ONE-AGENCY
210600        THRU H119-WRITE-ONE-AGENCY-EX
210700        VARYING WK-IX-AGCY FROM 1 BY 1
210800        UNTIL WK-IX-AGCY GREATER THAN WK-CT-AGCY-LOADED.
210900     CLOSE   GTFAGCY.
211000*
211100*---------------------------------------------------------------*
211200 H109-SAVE-AGENCIES-EX.
211300*---------------------------------------------------------------*
211400     EXIT.
211500*
211600*---------------------------------------------------------------*
211700 H110-WRITE-ONE-AGENCY.
211800*---------------------------------------------------------------*
211900     IF      NOT WK-T-AGCY-ACTIVE(WK-IX-AGCY)
212000             GO TO H119-WRITE-ONE-AGENCY-EX.
212100     MOVE    SPACES                  TO    GTFAGCY-REC.
212200     MOVE    WK-T-AGCY-ID(WK-IX-AGCY)      TO    GTFAGCY-ID.
212300     MOVE    WK-T-AGCY-NAME(WK-IX-AGCY)    TO    GTFAGCY-NAME.
212400     MOVE    WK-T-AGCY-URL(WK-IX-AGCY)     TO    GTFAGCY-URL.
212500     MOVE    WK-T-AGCY-TIMEZONE(WK-IX-AGCY)
212600             TO GTFAGCY-TIMEZONE.
212700     WRITE   GTFAGCY-REC.
212800*
212900*---------------------------------------------------------------*
213000 H119-WRITE-ONE-AGENCY-EX.
213100*---------------------------------------------------------------*
213200     EXIT.
213300*
213400 EJECT
213500*---------------------------------------------------------------*
213600 H200-SAVE-ROUTES.
213700*---------------------------------------------------------------*
213800     OPEN    OUTPUT GTFROUTE.
213900     IF      NOT WK-C-SUCCESSFUL
214000             DISPLAY "GTFVMAIN - OPEN ERROR - GTFROUTE"
214100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
214200             GO TO Y900-ABNORMAL-TERMINATION.
214300     PERFORM H210-WRITE-ONE-ROUTE
214400        THRU H219-WRITE-ONE-ROUTE-EX
214500        VARYING WK-IX-RTE FROM 1 BY 1
214600        UNTIL WK-IX-RTE GREATER THAN WK-CT-RTE-LOADED.
214700     CLOSE   GTFROUTE.
214800*
214900*---------------------------------------------------------------*
215000 H209-SAVE-ROUTES-EX.
215100*---------------------------------------------------------------*
215200     EXIT.
215300*
215400*---------------------------------------------------------------*
215500 H210-WRITE-ONE-ROUTE.
215600*---------------------------------------------------------------*
215700     IF      NOT WK-T-RTE-ACTIVE(WK-IX-RTE)
215800             GO TO H219-WRITE-ONE-ROUTE-EX.
215900     MOVE    SPACES                  TO    GTFRTE-REC.
216000     MOVE    WK-T-RTE-ID(WK-IX-RTE)         TO    GTFRTE-ID.
216100     MOVE WK-T-RTE-AGENCY-ID(WK-IX-RTE) TO    GTFRTE-AGENCY-ID.
216200     MOVE WK-T-RTE-SHORT-NAME(WK-IX-RTE) TO    GTFRTE-SHORT-NAME.
216300     MOVE WK-T-RTE-LONG-NAME(WK-IX-RTE) TO    GTFRTE-LONG-NAME.
216400     MOVE    WK-T-RTE-TYPE(WK-IX-RTE)       TO    GTFRTE-TYPE.
216500     WRITE   GTFRTE-REC.
216600*
216700*---------------------------------------------------------------*
216800 H219-WRITE-ONE-ROUTE-EX.
216900*---------------------------------------------------------------*
217000     EXIT.
217100*
217200 EJECT
217300*---------------------------------------------------------------*
217400 H300-SAVE-STOPS.
217500*---------------------------------------------------------------*
217600     OPEN    OUTPUT GTFSTOP.
217700     IF      NOT WK-C-SUCCESSFUL
217800             DISPLAY "GTFVMAIN - OPEN ERROR - GTFSTOP"
217900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
218000             GO TO Y900-ABNORMAL-TERMINATION.
218100     PERFORM H310-WRITE-ONE-STOP
218200        THRU H319-WRITE-ONE-STOP-EX
218300        VARYING WK-IX-STP FROM 1 BY 1
218400        UNTIL WK-IX-STP GREATER THAN WK-CT-STP-LOADED.
218500     CLOSE   GTFSTOP.
218600*
218700*---------------------------------------------------------------*
218800 H309-SAVE-STOPS-EX.
218900*---------------------------------------------------------------*
219000     EXIT.
219100*
219200*---------------------------------------------------------------*
219300 H310-WRITE-ONE-STOP.
219400*---------------------------------------------------------------*
219500     IF      NOT WK-T-STP-ACTIVE(WK-IX-STP)
219600             GO TO H319-WRITE-ONE-STOP-EX.
219700     MOVE    SPACES                  TO    GTFSTP-REC.
219800     MOVE    WK-T-STP-ID(WK-IX-STP)         TO    GTFSTP-ID.
219900     MOVE    WK-T-STP-NAME(WK-IX-STP)       TO    GTFSTP-NAME.
220000     MOVE    WK-T-STP-LAT(WK-IX-STP)        TO    GTFSTP-LAT.
220100     MOVE    WK-T-STP-LON(WK-IX-STP)        TO    GTFSTP-LON.
220200     MOVE    WK-T-STP-LOC-TYPE(WK-IX-STP)   TO    GTFSTP-LOC-TYPE.
220300     MOVE WK-T-STP-PARENT-STN(WK-IX-STP) TO    GTFSTP-PARENT-STN.
220400     WRITE   GTFSTP-REC.
220500*
220600*---------------------------------------------------------------*
220700 H319-WRITE-ONE-STOP-EX.
220800*---------------------------------------------------------------*
220900     EXIT.
221000*
221100 EJECT
221200*---------------------------------------------------------------*
221300 H400-SAVE-STOPTIMES.
221400*---------------------------------------------------------------*
221500     OPEN    OUTPUT GTFSTIM.
221600     IF      NOT WK-C-SUCCESSFUL
221700             DISPLAY "GTFVMAIN - OPEN ERROR - GTFSTIM"
221800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
221900             GO TO Y900-ABNORMAL-TERMINATION.
222000     PERFORM H410-WRITE-ONE-STOPTIME
222100        THRU H419-WRITE-ONE-STOPTIME-EX
222200        VARYING WK-IX-STM FROM 1 BY 1
222300        UNTIL WK-IX-STM GREATER THAN WK-CT-STM-LOADED.
222400     CLOSE   GTFSTIM.
222500*
222600*---------------------------------------------------------------*
222700 H409-SAVE-STOPTIMES-EX.
222800*---------------------------------------------------------------*
222900     EXIT.
223000*
223100*---------------------------------------------------------------*
223200 H410-WRITE-ONE-STOPTIME.
223300*---------------------------------------------------------------*
223400     IF      NOT WK-T-STM-ACTIVE(WK-IX-STM)
223500             GO TO H419-WRITE-ONE-STOPTIME-EX.
223600     MOVE    SPACES                  TO    GTFSTM-REC.
223700     MOVE    WK-T-STM-TRIP-ID(WK-IX-STM)    TO    GTFSTM-TRIP-ID.
223800     MOVE    WK-T-STM-STOP-ID(WK-IX-STM)    TO    GTFSTM-STOP-ID.
223900     MOVE    WK-T-STM-SEQUENCE(WK-IX-STM)   TO    GTFSTM-SEQUENCE.
224000     MOVE    WK-T-STM-ARR-TIME(WK-IX-STM)   TO    GTFSTM-ARR-TIME.
224100     MOVE    WK-T-STM-DEP-TIME(WK-IX-STM)   TO    GTFSTM-DEP-TIME.
224200     WRITE   GTFSTM-REC.
224300*
224400*---------------------------------------------------------------*
224500 H419-WRITE-ONE-STOPTIME-EX.
224600*---------------------------------------------------------------*
224700     EXIT.
224800*
224900 EJECT
225000*---------------------------------------------------------------*
225100 H500-SAVE-TRIPS.
225200*---------------------------------------------------------------*
225300     OPEN    OUTPUT GTFTRIP.
225400     IF      NOT WK-C-SUCCESSFUL
225500             DISPLAY "GTFVMAIN - OPEN ERROR - GTFTRIP"
225600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
225700             GO TO Y900-ABNORMAL-TERMINATION.
225800     PERFORM H510-WRITE-ONE-TRIP
225900        THRU H519-WRITE-ONE-TRIP-EX
226000        VARYING WK-IX-TRP FROM 1 BY 1
226100        UNTIL WK-IX-TRP GREATER THAN WK-CT-TRP-LOADED.
226200     CLOSE   GTFTRIP.
226300*
226400*---------------------------------------------------------------*
226500 H509-SAVE-TRIPS-EX.
226600*---------------------------------------------------------------*
226700     EXIT.
226800*
226900*---------------------------------------------------------------*
227000 H510-WRITE-ONE-TRIP.
227100*---------------------------------------------------------------*
227200     IF      NOT WK-T-TRP-ACTIVE(WK-IX-TRP)
227300             GO TO H519-WRITE-ONE-TRIP-EX.
227400     MOVE    SPACES                  TO    GTFTRP-REC.
227500     MOVE    WK-T-TRP-ID(WK-IX-TRP)         TO    GTFTRP-ID.
227600     MOVE    WK-T-TRP-ROUTE-ID(WK-IX-TRP)   TO    GTFTRP-ROUTE-ID.
227700     MOVE WK-T-TRP-SERVICE-ID(WK-IX-TRP) TO    GTFTRP-SERVICE-ID.
227800     WRITE   GTFTRP-REC.
227900*
228000*---------------------------------------------------------------*
228100 H519-WRITE-ONE-TRIP-EX.
228200*---------------------------------------------------------------*
228300     EXIT.
228400*
228500 EJECT
228600*---------------------------------------------------------------*
228700 H600-SAVE-CALENDAR.
228800*---------------------------------------------------------------*
228900     OPEN    OUTPUT GTFCALN.
229000     IF      NOT WK-C-SUCCESSFUL
229100             DISPLAY "GTFVMAIN - OPEN ERROR - GTFCALN"
229200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
229300             GO TO Y900-ABNORMAL-TERMINATION.
229400     PERFORM H610-WRITE-ONE-CALENDAR
229500        THRU H619-WRITE-ONE-CALENDAR-EX
229600        VARYING WK-IX-CAL FROM 1 BY 1
229700        UNTIL WK-IX-CAL GREATER THAN WK-CT-CAL-LOADED.
229800     CLOSE   GTFCALN.
229900*
230000*---------------------------------------------------------------*
230100 H609-SAVE-CALENDAR-EX.
230200*---------------------------------------------------------------*
230300     EXIT.
230400*
230500*---------------------------------------------------------------*
230600 H610-WRITE-ONE-CALENDAR.
230700*---------------------------------------------------------------*
230800     IF      NOT WK-T-CAL-ACTIVE(WK-IX-CAL)
230900             GO TO H619-WRITE-ONE-CALENDAR-EX.
231000     MOVE    SPACES                  TO    GTFCAL-REC.
231100     MOVE WK-T-CAL-SERVICE-ID(WK-IX-CAL) TO    GTFCAL-SERVICE-ID.
231200     MOVE    WK-T-CAL-MONDAY(WK-IX-CAL)     TO    GTFCAL-MONDAY.
231300     MOVE    WK-T-CAL-TUESDAY(WK-IX-CAL)    TO    GTFCAL-TUESDAY.
231400     MOVE WK-T-CAL-WEDNESDAY(WK-IX-CAL) TO    GTFCAL-WEDNESDAY.
231500     MOVE    WK-T-CAL-THURSDAY(WK-IX-CAL)   TO    GTFCAL-THURSDAY.
231600     MOVE    WK-T-CAL-FRIDAY(WK-IX-CAL)     TO    GTFCAL-FRIDAY.
231700     MOVE    WK-T-CAL-SATURDAY(WK-IX-CAL)   TO    GTFCAL-SATURDAY.
231800     MOVE    WK-T-CAL-SUNDAY(WK-IX-CAL)     TO    GTFCAL-SUNDAY.
231900     MOVE WK-T-CAL-START-DATE(WK-IX-CAL) TO    GTFCAL-START-DATE.
232000     MOVE    WK-T-CAL-END-DATE(WK-IX-CAL)   TO    GTFCAL-END-DATE.
232100     WRITE   GTFCAL-REC.
232200*
232300*---------------------------------------------------------------*
232400 H619-WRITE-ONE-CALENDAR-EX.
232500*---------------------------------------------------------------*
232600     EXIT.
232700*
232800 EJECT
232900*---------------------------------------------------------------*
233000 H700-SAVE-CALDATES.
233100*---------------------------------------------------------------*
233200     OPEN    OUTPUT GTFCALD.
233300     IF      NOT WK-C-SUCCESSFUL
233400             DISPLAY "GTFVMAIN - OPEN ERROR - GTFCALD"
233500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
233600             GO TO Y900-ABNORMAL-TERMINATION.
233700     PERFORM H710-WRITE-ONE-CALDATE
233800        THRU H719-WRITE-ONE-CALDATE-EX
233900        VARYING WK-IX-CLD FROM 1 BY 1
234000        UNTIL WK-IX-CLD GREATER THAN WK-CT-CLD-LOADED.
234100     CLOSE   GTFCALD.
234200*
234300*---------------------------------------------------------------*
234400 H709-SAVE-CALDATES-EX.
234500*---------------------------------------------------------------*
234600     EXIT.
234700*
234800*---------------------------------------------------------------*
234900 H710-WRITE-ONE-CALDATE.
235000*---------------------------------------------------------------*
235100     IF      NOT WK-T-CLD-ACTIVE(WK-IX-CLD)
235200             GO TO H719-WRITE-ONE-CALDATE-EX.
235300     MOVE    SPACES                  TO    GTFCLD-REC.
235400     MOVE WK-T-CLD-SERVICE-ID(WK-IX-CLD) TO    GTFCLD-SERVICE-ID.
235500     MOVE    WK-T-CLD-DATE(WK-IX-CLD)       TO    GTFCLD-DATE.
235600     MOVE    WK-T-CLD-EXCEPTION-TYPE(WK-IX-CLD)
235650             TO GTFCLD-EXCEPTION-TYPE.
235800     WRITE   GTFCLD-REC.
235900*
236000*---------------------------------------------------------------*
236100 H719-WRITE-ONE-CALDATE-EX.
236200*---------------------------------------------------------------*
236300     EXIT.
236400*
236500 EJECT
236600*---------------------------------------------------------------*
236700 H800-SAVE-TRANSFERS.
236800*---------------------------------------------------------------*
236900     OPEN    OUTPUT GTFXFER.
237000     IF      NOT WK-C-SUCCESSFUL
237100             DISPLAY "GTFVMAIN - OPEN ERROR - GTFXFER"
237200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
237300             GO TO Y900-ABNORMAL-TERMINATION.
237400     PERFORM H810-WRITE-ONE-TRANSFER
237500        THRU H819-WRITE-ONE-TRANSFER-EX
237600        VARYING WK-IX-XFR FROM 1 BY 1
237700        UNTIL WK-IX-XFR GREATER THAN WK-CT-XFR-LOADED.
237800     CLOSE   GTFXFER.
237900*
238000*---------------------------------------------------------------*
238100 H809-SAVE-TRANSFERS-EX.
238200*---------------------------------------------------------------*
238300     EXIT.
238400*
238500*---------------------------------------------------------------*
238600 H810-WRITE-ONE-TRANSFER.
238700*---------------------------------------------------------------*
238800     IF      NOT WK-T-XFR-ACTIVE(WK-IX-XFR)
238900             GO TO H819-WRITE-ONE-TRANSFER-EX.
239000     MOVE    SPACES                  TO    GTFXFR-REC.
239100     MOVE    WK-T-XFR-FROM-STOP-ID(WK-IX-XFR)
239200                                     TO    GTFXFR-FROM-STOP-ID.
239300     MOVE    WK-T-XFR-TO-STOP-ID(WK-IX-XFR)
239400                                     TO    GTFXFR-TO-STOP-ID.
239500     MOVE    WK-T-XFR-FROM-ROUTE-ID(WK-IX-XFR)
239600                                     TO    GTFXFR-FROM-ROUTE-ID.
239700     MOVE    WK-T-XFR-TO-ROUTE-ID(WK-IX-XFR)
239800                                     TO    GTFXFR-TO-ROUTE-ID.
239900     MOVE    WK-T-XFR-FROM-TRIP-ID(WK-IX-XFR)
240000                                     TO    GTFXFR-FROM-TRIP-ID.
240100     MOVE    WK-T-XFR-TO-TRIP-ID(WK-IX-XFR)
240200                                     TO    GTFXFR-TO-TRIP-ID.
240300     MOVE    WK-T-XFR-TYPE(WK-IX-XFR)       TO    GTFXFR-TYPE.
240400     WRITE   GTFXFR-REC.
240500*
240600*---------------------------------------------------------------*
240700 H819-WRITE-ONE-TRANSFER-EX.
240800*---------------------------------------------------------------*
240900     EXIT.
241000*
241100 EJECT
241200*---------------------------------------------------------------*
241300 H900-SAVE-FEEDINFO.
241400*---------------------------------------------------------------*
241500     OPEN    OUTPUT GTFFEED.
241600     IF      NOT WK-C-SUCCESSFUL
241700             DISPLAY "GTFVMAIN - OPEN ERROR - GTFFEED"
241800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
241900             GO TO Y900-ABNORMAL-TERMINATION.
242000     IF      WK-CT-FDI-ACTIVE GREATER THAN ZERO
242100             MOVE SPACES             TO    GTFFDI-REC
242200             MOVE WK-T-FDI-PUBLISHER-NAME(1)
242300                                     TO    GTFFDI-PUBLISHER-NAME
242400             MOVE WK-T-FDI-PUBLISHER-URL(1)
242500                                     TO    GTFFDI-PUBLISHER-URL
242600             MOVE WK-T-FDI-LANG(1)   TO    GTFFDI-LANG
242700             WRITE GTFFDI-REC.
242800     CLOSE   GTFFEED.
242900*
243000*---------------------------------------------------------------*
243100 H909-SAVE-FEEDINFO-EX.
243200*---------------------------------------------------------------*
243300     EXIT.
243400*
243500 EJECT
243600*---------------------------------------------------------------*
243700 Y900-ABNORMAL-TERMINATION.
243800*---------------------------------------------------------------*
243900     PERFORM Z000-END-PROGRAM-ROUTINE
244000        THRU Z099-END-PROGRAM-ROUTINE-EX.
244100     DISPLAY "GTFVMAIN - JOB ABORTED - SEE FILE STATUS ABOVE".
244200     MOVE    16                      TO    RETURN-CODE.
244300     EXIT PROGRAM.
244400*
244500*---------------------------------------------------------------*
244600 Z000-END-PROGRAM-ROUTINE.
244700*---------------------------------------------------------------*
244800     CONTINUE.
244900*
245000*---------------------------------------------------------------*
245100 Z099-END-PROGRAM-ROUTINE-EX.
245200*---------------------------------------------------------------*
245300     EXIT.
245400*
245500******************************************************************
245600*************** END OF PROGRAM SOURCE - GTFVMAIN ***************
245700******************************************************************
245800
