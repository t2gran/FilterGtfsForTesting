000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     GTFVBOX.
000500 AUTHOR.         TVK.
000600 INSTALLATION.   CASH MANAGEMENT SYSTEMS.
000700 DATE-WRITTEN.   05 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TEST WHETHER A
001200*               STOPPING POINT'S LATITUDE/LONGITUDE FALLS
001300*               INSIDE A NAMED CUTDOWN BOX.  USED BY GTFVMAIN
001400*               WHEN RETAINING STOPPING POINTS FOR THE TEST
001500*               EXTRACT.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* GTF011 TVK    05/08/1991 - INITIAL VERSION
002100* GTF012 TMPRVD 19/02/1996 - Y2K READINESS REVIEW
002200*                          - NO DATE FIELDS IN THIS ROUTINE,
002300*                            REVIEWED AND CLEARED
002400* GTF023 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
002500*                          - ADDED TRACE/DISPLAY VIEWS OF THE
002600*                            LATITUDE/LONGITUDE TO VBOX.CPYBK
002700*                            FOR FASTER FLOOR-SUPPORT DIAGNOSIS
002800* GTF031 CMPRJR 14/03/2005 - RING2 CUTDOWN EXTEND-114
002900*                          - CLARIFIED MIN-INCLUSIVE/MAX-
003000*                            EXCLUSIVE COMPARE, NO LOGIC CHANGE
003100*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS GTFVBOX-TRACE-SWITCH
004000                       ON  STATUS IS GTFVBOX-TRACE-ON
004100                       OFF STATUS IS GTFVBOX-TRACE-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000*************************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER              PIC X(24)  VALUE
005400     "** PROGRAM GTFVBOX   **".
005500*
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-WORK-AREA.
005800     05  WS-CT-CALL              PIC S9(08) COMP VALUE ZERO.
005900*                        NUMBER OF TIMES THIS ROUTINE HAS BEEN
006000*                        CALLED THIS RUN - DIAGNOSTIC ONLY
006100*
006200 EJECT
006300*****************
006400 LINKAGE SECTION.
006500*****************
006600 COPY VBOX.
006700 EJECT
006800*****************************************************
006900 PROCEDURE DIVISION USING WK-C-VBOX-RECORD.
007000*****************************************************
007100 MAIN-MODULE.
007200     ADD     1                       TO    WS-CT-CALL.
007300     PERFORM A000-TEST-BOUNDING-BOX
007400        THRU A099-TEST-BOUNDING-BOX-EX.
007500     PERFORM Z000-END-PROGRAM-ROUTINE
007600        THRU Z099-END-PROGRAM-ROUTINE-EX.
007700     GOBACK.
007800*
007900*---------------------------------------------------------------*
008000 A000-TEST-BOUNDING-BOX.
008100*---------------------------------------------------------------*
008200*    A STOP IS INSIDE THE BOX WHEN ITS LATITUDE FALLS ON OR
008300*    ABOVE THE MINIMUM LATITUDE AND STRICTLY BELOW THE MAXIMUM
008400*    LATITUDE, AND ITS LONGITUDE FALLS ON OR ABOVE THE MINIMUM
008500*    LONGITUDE AND STRICTLY BELOW THE MAXIMUM LONGITUDE - MIN
008600*    INCLUSIVE, MAX EXCLUSIVE ON BOTH AXES, NO ROUNDING.
008700*
008800     MOVE    "N"                     TO    WK-C-VBOX-INSIDE-SW.
008900*
009000     IF      WK-C-VBOX-STOP-LAT NOT LESS THAN WK-C-VBOX-MIN-LAT
009100       AND   WK-C-VBOX-STOP-LAT LESS THAN WK-C-VBOX-MAX-LAT
009200       AND   WK-C-VBOX-STOP-LON NOT LESS THAN WK-C-VBOX-MIN-LON
009300       AND   WK-C-VBOX-STOP-LON LESS THAN WK-C-VBOX-MAX-LON
009400             MOVE "Y"                TO    WK-C-VBOX-INSIDE-SW.
009500*
009600     IF      GTFVBOX-TRACE-ON
009700             DISPLAY "GTFVBOX - LAT " WK-C-VBOX-STOP-LAT-X
009800                " LON " WK-C-VBOX-STOP-LON-X
009900                " INSIDE " WK-C-VBOX-INSIDE-SW.
010000*
010100*---------------------------------------------------------------*
010200 A099-TEST-BOUNDING-BOX-EX.
010300*---------------------------------------------------------------*
010400     EXIT.
010500*
010600*---------------------------------------------------------------*
010700 Z000-END-PROGRAM-ROUTINE.
010800*---------------------------------------------------------------*
010900     CONTINUE.
011000*
011100*---------------------------------------------------------------*
011200 Z099-END-PROGRAM-ROUTINE-EX.
011300*---------------------------------------------------------------*
011400     EXIT.
011500*
011600******************************************************************
011700*************** END OF PROGRAM SOURCE - GTFVBOX ***************
011800******************************************************************
