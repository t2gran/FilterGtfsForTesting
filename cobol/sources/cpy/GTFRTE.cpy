000100*****************************************************************
000200* GTFRTE.cpybk
000300* RECORD LAYOUT - LINE (ROUTE) EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF015 CMPESQ 06/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - NO CHANGE, RECORD REVIEWED UNDER SAME
000900*                  REQUEST AS GTFAGCY.CPYBK
001000* GTF002 TVK    11/07/1991 - INITIAL VERSION
001100*****************************************************************
001200* I-O FORMAT: GTFRTER
001300* ONE ENTRY PER LINE CARRIED ON THE SCHEDULE EXTRACT
001400*****************************************************************
001500 10  GTFRTE-ID                  PIC X(20).
001600*                        LINE ID
001700 10  GTFRTE-AGENCY-ID            PIC X(20).
001800*                        FK TO GTFAGCY-ID
001900 10  GTFRTE-SHORT-NAME           PIC X(10).
002000*                        PUBLIC LINE NUMBER - MATCHED AGAINST
002100*                        THE LINE ALLOW-LIST ON RETAIN
002200 10  GTFRTE-LONG-NAME            PIC X(40).
002300*                        PUBLIC LINE DESCRIPTION
002400 10  GTFRTE-TYPE                 PIC 9(01).
002500*                        0=TRAM 1=UNDERGRND 2=RAIL 3=BUS ETC
002600 10  FILLER                      PIC X(09).
002700*                        RESERVED FOR FUTURE EXPANSION
