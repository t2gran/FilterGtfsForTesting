000100*****************************************************************
000200* GTFSTM.cpybk
000300* RECORD LAYOUT - STOPPING-POINT TIME (STOP-TIME) EXTRACT REC
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF017 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - NO CHANGE, RECORD REVIEWED UNDER SAME
000900*                  REQUEST AS GTFSTP.CPYBK
001000* GTF005 TVK    18/07/1991 - INITIAL VERSION
001100*****************************************************************
001200* I-O FORMAT: GTFSTMR
001300* ONE ENTRY PER STOP VISITED BY A JOURNEY, IN VISIT ORDER
001400*****************************************************************
001500 10  GTFSTM-TRIP-ID              PIC X(20).
001600*                        FK TO GTFTRP-ID
001700 10  GTFSTM-STOP-ID              PIC X(20).
001800*                        FK TO GTFSTP-ID
001900 10  GTFSTM-SEQUENCE             PIC 9(04).
002000*                        1-BASED VISIT ORDER WITHIN JOURNEY
002100 10  GTFSTM-ARR-TIME             PIC 9(06).
002200*                        HHMMSS ELAPSED ARRIVAL TIME
002300 10  GTFSTM-DEP-TIME             PIC 9(06).
002400*                        HHMMSS ELAPSED DEPARTURE TIME
002500 10  FILLER                      PIC X(04).
002600*                        RESERVED FOR FUTURE EXPANSION
