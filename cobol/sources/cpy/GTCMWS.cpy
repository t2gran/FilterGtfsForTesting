000100*****************************************************************
000200* GTCMWS.cpybk
000300* COMMON WORKING STORAGE - FILE STATUS CONDITIONS
000400*****************************************************************
000500* I-O FORMAT: GTCMWSR
000600* SHARED BY ALL GTFS FILTER JOB PROGRAMS AND COPYBOOKS
000700*****************************************************************
000800 01  WK-C-FILE-STATUS           PIC X(02).
000900     88  WK-C-SUCCESSFUL             VALUE "00".
001000     88  WK-C-END-OF-FILE             VALUE "10".
001100     88  WK-C-RECORD-NOT-FOUND         VALUE "23".
001200     88  WK-C-DUPLICATE-KEY            VALUE "22".
001300*                        FILE STATUS RETURN CODE AND THE
001400*                        CONDITION NAMES TESTED AFTER EVERY
001500*                        OPEN/READ/WRITE/CLOSE IN THIS JOB
