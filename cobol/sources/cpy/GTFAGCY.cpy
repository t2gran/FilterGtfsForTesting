000100*****************************************************************
000200* GTFAGCY.cpybk
000300* RECORD LAYOUT - TRANSIT OPERATOR (AGENCY) EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF014 CMPESQ 06/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - AGENCY-URL WIDENED 40 TO 60 FOR LONGER
000900*                  OPERATOR WEB ADDRESSES
001000* GTF003 TMPRVD 22/02/1996 - Y2K READINESS REVIEW
001100*                - NO DATE FIELDS ON THIS RECORD, REVIEWED
001200*                  AND CLEARED, NO CHANGE REQUIRED
001300* GTF001 TVK    11/07/1991 - INITIAL VERSION
001400*****************************************************************
001500* I-O FORMAT: GTFAGCYR
001600* ONE ENTRY PER OPERATOR CARRIED ON THE SCHEDULE EXTRACT
001700*****************************************************************
001800 10  GTFAGCY-ID                 PIC X(20).
001900*                        OPERATOR ID, BLANK IF SINGLE-OPERATOR
002000*                        FEED
002100 10  GTFAGCY-NAME                PIC X(40).
002200*                        OPERATOR PUBLIC NAME - MATCHED AGAINST
002300*                        THE OPERATOR ALLOW-LIST ON RETAIN
002400 10  GTFAGCY-URL                 PIC X(60).
002500*                        OPERATOR WEB ADDRESS
002600 10  GTFAGCY-TIMEZONE            PIC X(30).
002700*                        IANA TIME ZONE NAME
002800 10  FILLER                      PIC X(10).
002900*                        RESERVED FOR FUTURE EXPANSION
