000100*****************************************************************
000200* GTFCAL.cpybk
000300* RECORD LAYOUT - WEEKLY SERVICE CALENDAR EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF019 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - GTFCAL-END-DATE-X BREAKDOWN ADDED TO MATCH
000900*                  THE CCYYMMDD EDIT USED ELSEWHERE IN THE
001000*                  SUITE
001100* GTF007 TMPRVD 22/02/1996 - Y2K READINESS REVIEW
001200*                - START/END DATE CONFIRMED CCYYMMDD, CENTURY
001300*                  ALREADY EXPLICIT, NO CHANGE REQUIRED
001400* GTF007 TVK    25/07/1991 - INITIAL VERSION
001500*****************************************************************
001600* I-O FORMAT: GTFCALR
001700* ONE ENTRY PER WEEKLY-PATTERN SERVICE CALENDAR
001800*****************************************************************
001900 10  GTFCAL-SERVICE-ID           PIC X(20).
002000*                        SERVICE ID
002100 10  GTFCAL-MONDAY               PIC 9(01).
002200 10  GTFCAL-TUESDAY              PIC 9(01).
002300 10  GTFCAL-WEDNESDAY            PIC 9(01).
002400 10  GTFCAL-THURSDAY             PIC 9(01).
002500 10  GTFCAL-FRIDAY               PIC 9(01).
002600 10  GTFCAL-SATURDAY             PIC 9(01).
002700 10  GTFCAL-SUNDAY               PIC 9(01).
002800*                        1=SERVICE RUNS THAT DAY 0=DOES NOT
002900 10  GTFCAL-START-DATE           PIC 9(08).
003000*                        CCYYMMDD SERVICE START DATE
003100 10  GTFCAL-END-DATE             PIC 9(08).
003200 10  GTFCAL-END-DATE-X REDEFINES
003300     GTFCAL-END-DATE.
003400     15  GTFCAL-END-DATE-CC      PIC 9(02).
003500     15  GTFCAL-END-DATE-YY      PIC 9(02).
003600     15  GTFCAL-END-DATE-MM      PIC 9(02).
003700     15  GTFCAL-END-DATE-DD      PIC 9(02).
003800*                        CCYYMMDD SERVICE END DATE - RESET TO
003900*                        THE FIXED FAR-FUTURE DATE ON EVERY
004000*                        CUTDOWN RUN, START DATE LEFT ALONE
004100 10  FILLER                      PIC X(07).
004200*                        RESERVED FOR FUTURE EXPANSION
