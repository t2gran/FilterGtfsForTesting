000100*****************************************************************
000200* GTFXFR.cpybk
000300* RECORD LAYOUT - INTER-SERVICE CONNECTION (TRANSFER) EXTRACT
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF021 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - NO CHANGE, RECORD REVIEWED UNDER SAME
000900*                  REQUEST AS GTFSTP.CPYBK
001000* GTF009 TVK    01/08/1991 - INITIAL VERSION
001100*****************************************************************
001200* I-O FORMAT: GTFXFRR
001300* ONE ENTRY PER CONNECTION RULE.  ALL SIX FK FIELDS ARE
001400* OPTIONAL AND MAY BE BLANK - A CONNECTION MAY BE KEYED BY
001500* STOP, LINE OR JOURNEY IN ANY COMBINATION.
001600*****************************************************************
001700 10  GTFXFR-FROM-STOP-ID         PIC X(20).
001800*                        FK TO GTFSTP-ID, OPTIONAL
001900 10  GTFXFR-TO-STOP-ID           PIC X(20).
002000*                        FK TO GTFSTP-ID, OPTIONAL
002100 10  GTFXFR-FROM-ROUTE-ID        PIC X(20).
002200*                        FK TO GTFRTE-ID, OPTIONAL
002300 10  GTFXFR-TO-ROUTE-ID          PIC X(20).
002400*                        FK TO GTFRTE-ID, OPTIONAL
002500 10  GTFXFR-FROM-TRIP-ID         PIC X(20).
002600*                        FK TO GTFTRP-ID, OPTIONAL
002700 10  GTFXFR-TO-TRIP-ID           PIC X(20).
002800*                        FK TO GTFTRP-ID, OPTIONAL
002900 10  GTFXFR-TYPE                 PIC 9(01).
003000*                        CONNECTION TYPE CODE
003100 10  FILLER                      PIC X(09).
003200*                        RESERVED FOR FUTURE EXPANSION
