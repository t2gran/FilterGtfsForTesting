000100*****************************************************************
000200* GTFCLD.cpybk
000300* RECORD LAYOUT - SERVICE CALENDAR EXCEPTION EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF020 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - GTFCLD-DATE-X BREAKDOWN ADDED TO MATCH
000900*                  GTFCAL.CPYBK
001000* GTF008 TVK    25/07/1991 - INITIAL VERSION
001100*****************************************************************
001200* I-O FORMAT: GTFCLDR
001300* ONE ENTRY PER DATED ADD/REMOVE EXCEPTION TO A SERVICE
001400* CALENDAR.  MAY REFERENCE A SERVICE ID NOT CARRIED ON
001500* GTFCAL.CPYBK AT ALL (EXCEPTION-ONLY SERVICE PATTERN).
001600*****************************************************************
001700 10  GTFCLD-SERVICE-ID           PIC X(20).
001800*                        FK TO GTFCAL-SERVICE-ID
001900 10  GTFCLD-DATE                 PIC 9(08).
002000 10  GTFCLD-DATE-X REDEFINES
002100     GTFCLD-DATE.
002200     15  GTFCLD-DATE-CC          PIC 9(02).
002300     15  GTFCLD-DATE-YY          PIC 9(02).
002400     15  GTFCLD-DATE-MM          PIC 9(02).
002500     15  GTFCLD-DATE-DD          PIC 9(02).
002600*                        CCYYMMDD EXCEPTION DATE
002700 10  GTFCLD-EXCEPTION-TYPE       PIC 9(01).
002800     88  GTFCLD-SERVICE-ADDED        VALUE 1.
002900     88  GTFCLD-SERVICE-REMOVED      VALUE 2.
003000*                        1=SERVICE ADDED 2=SERVICE REMOVED
003100 10  FILLER                      PIC X(11).
003200*                        RESERVED FOR FUTURE EXPANSION
