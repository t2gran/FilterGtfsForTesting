000100*****************************************************************
000200* GTFTRP.cpybk
000300* RECORD LAYOUT - JOURNEY (TRIP) EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF018 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - NO CHANGE, RECORD REVIEWED UNDER SAME
000900*                  REQUEST AS GTFSTP.CPYBK
001000* GTF006 TVK    18/07/1991 - INITIAL VERSION
001100*****************************************************************
001200* I-O FORMAT: GTFTRPR
001300* ONE ENTRY PER SCHEDULED JOURNEY
001400*****************************************************************
001500 10  GTFTRP-ID                  PIC X(20).
001600*                        JOURNEY ID
001700 10  GTFTRP-ROUTE-ID             PIC X(20).
001800*                        FK TO GTFRTE-ID
001900 10  GTFTRP-SERVICE-ID           PIC X(20).
002000*                        FK TO GTFCAL-SERVICE-ID OR
002100*                        GTFCLD-SERVICE-ID
002200 10  FILLER                      PIC X(10).
002300*                        RESERVED FOR FUTURE EXPANSION
