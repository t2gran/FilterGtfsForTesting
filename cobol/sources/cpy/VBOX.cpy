000100*****************************************************************
000200* VBOX.cpybk
000300* LINKAGE AREA FOR CALLED ROUTINE GTFVBOX
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF011 TVK    05/08/1991 - INITIAL VERSION
000800*****************************************************************
000850 01  WK-C-VBOX-RECORD.
000900 05  WK-C-VBOX-INPUT.
001000     10  WK-C-VBOX-STOP-LAT      PIC S9(03)V9(06).
001100*                        STOP LATITUDE TO BE TESTED
001200     10  WK-C-VBOX-STOP-LAT-X REDEFINES
001300         WK-C-VBOX-STOP-LAT      PIC X(10).
001400*                        TRACE/DISPLAY VIEW OF STOP LATITUDE
001500     10  WK-C-VBOX-STOP-LON      PIC S9(03)V9(06).
001600*                        STOP LONGITUDE TO BE TESTED
001700     10  WK-C-VBOX-STOP-LON-X REDEFINES
001800         WK-C-VBOX-STOP-LON      PIC X(10).
001900*                        TRACE/DISPLAY VIEW OF STOP LONGITUDE
002000     10  WK-C-VBOX-MIN-LAT       PIC S9(03)V9(06).
002100     10  WK-C-VBOX-MIN-LON       PIC S9(03)V9(06).
002200     10  WK-C-VBOX-MAX-LAT       PIC S9(03)V9(06).
002300     10  WK-C-VBOX-MAX-LON       PIC S9(03)V9(06).
002400*                        THE NAMED CUTDOWN BOX'S FOUR BOUNDS
002500 05  WK-C-VBOX-OUTPUT.
002600     10  WK-C-VBOX-INSIDE-SW     PIC X(01).
002700         88  WK-C-VBOX-INSIDE        VALUE "Y".
002800         88  WK-C-VBOX-OUTSIDE        VALUE "N".
002900     10  WK-C-VBOX-INSIDE-NUM REDEFINES
003000         WK-C-VBOX-INSIDE-SW     PIC 9(01).
003100*                        Y/1 = STOP FALLS INSIDE THE BOX
