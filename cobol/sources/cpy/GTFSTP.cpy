000100*****************************************************************
000200* GTFSTP.cpybk
000300* RECORD LAYOUT - STOPPING POINT (STOP) EXTRACT RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF016 CMPESQ 12/09/2003 - RING2 CUTDOWN EXTEND-89
000800*                - GTFSTP-PARENT-STN ADDED, WAS PREVIOUSLY
000900*                  CARRIED ONLY ON THE STATION GROUPING FILE
001000* GTF004 TMPRVD 22/02/1996 - Y2K READINESS REVIEW
001100*                - NO DATE FIELDS ON THIS RECORD, REVIEWED
001200*                  AND CLEARED, NO CHANGE REQUIRED
001300* GTF002 TVK    18/07/1991 - INITIAL VERSION
001400*****************************************************************
001500* I-O FORMAT: GTFSTPR
001600* ONE ENTRY PER QUAY OR STATION CARRIED ON THE SCHEDULE
001700* EXTRACT.  QUAYS ARE BOARDABLE, STATIONS ARE GROUPING PARENTS
001800* ONLY AND ARE NEVER THEMSELVES BOARDABLE.
001900*****************************************************************
002000 10  GTFSTP-ID                  PIC X(20).
002100*                        STOP ID
002200 10  GTFSTP-NAME                 PIC X(40).
002300*                        PUBLIC STOP NAME
002400 10  GTFSTP-LAT                  PIC S9(03)V9(06).
002500*                        LATITUDE, DECIMAL DEGREES
002600 10  GTFSTP-LON                  PIC S9(03)V9(06).
002700*                        LONGITUDE, DECIMAL DEGREES
002800 10  GTFSTP-LOC-TYPE             PIC 9(01).
002900     88  GTFSTP-IS-QUAY              VALUE 0.
003000     88  GTFSTP-IS-STATION           VALUE 1.
003100*                        0=QUAY(BOARDABLE) 1=STATION(PARENT)
003200 10  GTFSTP-PARENT-STN           PIC X(20).
003300*                        FK TO GTFSTP-ID OF PARENT STATION,
003400*                        BLANK IF NONE - QUAYS ONLY
003500 10  FILLER                      PIC X(11).
003600*                        RESERVED FOR FUTURE EXPANSION
