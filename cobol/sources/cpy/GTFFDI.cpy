000100*****************************************************************
000200* GTFFDI.cpybk
000300* RECORD LAYOUT - EXTRACT PUBLISHER (FEED-INFO) RECORD
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* GTF010 TVK    01/08/1991 - INITIAL VERSION
000800*****************************************************************
000900* I-O FORMAT: GTFFDIR
001000* AT MOST ONE ENTRY, DESCRIBING THE PUBLISHER OF THE EXTRACT
001100*****************************************************************
001200 10  GTFFDI-PUBLISHER-NAME       PIC X(40).
001300*                        PUBLISHER NAME
001400 10  GTFFDI-PUBLISHER-URL        PIC X(60).
001500*                        PUBLISHER WEB ADDRESS
001600 10  GTFFDI-LANG                 PIC X(10).
001700*                        DEFAULT LANGUAGE OF THE EXTRACT
001800 10  FILLER                      PIC X(10).
001900*                        RESERVED FOR FUTURE EXPANSION
